000100******************************************************************
000200* PROGRAM:      STRAT-ENGINE
000300* AUTHOR:       R. H. TALCOTT
000400* INSTALLATION: MERIDIAN DESK SYSTEMS - RATES AND FX GROUP
000500* DATE-WRITTEN: 04/14/1989
000600* DATE-COMPILED:
000700* SECURITY:     UNCLASSIFIED - INTERNAL DESK USE ONLY
000800******************************************************************
000900* PURPOSE.
001000*     TREND CONTINUATION STRATEGY BATCH ENGINE.  FOR EACH SYMBOL
001100*     PRESENT ON THE D1-BARS AND H4-BARS FILES (BOTH SORTED
001200*     ASCENDING BY SYMBOL, THEN BY BAR DATE/TIME, AND PROCESSED
001300*     HERE WITH A CONTROL BREAK ON SYMBOL), LOADS THE BAR
001400*     HISTORY INTO WORKING TABLES, COMPUTES THE D1 AND H4 TREND
001500*     (EMA CROSSOVER), THE H4 ADX AND ATR, CLASSIFIES THE
001600*     EVALUATION TIME-OF-DAY INTO A TRADING SESSION (CALLS
001700*     SESS-CLSFY), CONFIRMS THE TREND WHEN BOTH TIMEFRAMES AGREE
001800*     AND ADX CLEARS THE DESK THRESHOLD, AND WHEN CONFIRMED
001900*     WRITES A SIGNAL RECORD WITH A RISK-BASED STOP AND TARGET.
002000*     A RUN-SUMMARY REPORT IS PRINTED AFTER THE LAST SYMBOL.
002100******************************************************************
002200* CHANGE LOG
002300*   04/14/89  RHT  ORIGINAL CUT, TICKET TS-033 - D1/H4 EMA          TS-033
002400*                  CROSSOVER ONLY, NO ADX/ATR YET
002500*   11/02/89  RHT  ADDED ATR-BASED STOP/TARGET, TICKET TS-058       TS-058
002600*   01/11/90  JMP  ADX CONFIRMATION FILTER ADDED PER DESK
002700*                  REQUEST - A RAW EMA CROSS WAS FIRING TOO
002800*                  OFTEN IN CHOPPY MARKETS - TICKET TS-088          TS-088
002900*   01/11/90  JMP  SESSION LABEL NOW COMES FROM SESS-CLSFY
003000*                  INSTEAD OF BEING GUESSED FROM THE BAR-TIME
003100*                  HERE - TICKET TS-088                             TS-088
003200*   09/14/91  RHT  FIXED A DM+/DM- ZEROING-ORDER BUG THAT WAS
003300*                  LETTING BOTH SIDES SURVIVE WHEN THE RAW
003400*                  VALUES WERE EQUAL AND POSITIVE - TICKET TS-119   TS-119
003500*   08/30/92  SDK  BAR TABLES BOUNDED TO 500 ENTRIES TO STOP A
003600*                  BAD SORT FROM RUNNING THE JOB OUT OF REGION -
003700*                  TICKET TS-165                                    TS-165
003800*   02/02/93  SDK  SIGNAL RECORD NOW CARRIES ATR AND ADX AS
003900*                  METADATA FOR THE RISK DESK - TICKET TS-171       TS-171
004000*   05/04/98  LMO  Y2K REVIEW - BAR-DATE AND SIG-DATE ARE BOTH
004100*                  4-DIGIT YEAR, NO CHANGE NEEDED
004200*   02/08/01  DAP  RUN-SUMMARY NOW PRINTS THE "ANALYSES
004300*                  PERFORMED" COUNT THE RISK DESK ASKED FOR -
004400*                  TICKET TS-233                                    TS-233
004500*   09/17/01  DAP  DROPPED THE WS-NUMBERED WORKING-STORAGE GROUPS -
004600*                  RENAMED EVERY FIELD TO THE DESK'S OWN DOMAIN-
004700*                  WORD STYLE (D1-, H4-, EVAL-, TOTAL- AND SO ON)
004800*                  TO MATCH THE OTHER DESK PROGRAMS - TICKET TS-241  TS-241
004900*   09/17/01  DAP  FATAL OPEN/READ/WRITE ERRORS NOW GO TO A SINGLE
005000*                  9800-ABEND-RUN EXIT INSTEAD OF REPEATING
005100*                  PERFORM-THEN-STOP IN EVERY PARAGRAPH; BAR-READ
005200*                  PRIMING NOW RUNS AS ONE PERFORM THRU RANGE -
005300*                  TICKET TS-241                                    TS-241
005400*   09/18/01  DAP  THE D1/H4 BAR-TABLE LOAD NOW COPIES OPEN/HIGH/
005500*                  LOW/CLOSE THROUGH THE PRICE-BAR OHLC-TABLE
005600*                  REDEFINES INSTEAD OF FOUR NAMED-FIELD MOVES,
005700*                  THE RUN-SUMMARY HEADING NOW PRINTS THE ADX
005800*                  THRESHOLD AND THE THREE SESSION WINDOWS OFF
005900*                  THEIR OWN CONTROL-RECORD REDEFINES, AND THE
006000*                  SIGNAL DETAIL LINE NOW PULLS PRICE/STOP/TARGET
006100*                  OFF THE SIGNAL RECORD'S RISK-TABLE REDEFINES -
006200*                  NONE OF THE THREE WERE ACTUALLY WIRED IN AFTER
006300*                  INTERNAL AUDIT CAUGHT THEM SITTING IDLE -
006400*                  TICKET TS-244                                    TS-244
006500*   09/19/01  DAP  DISPLAY TEXT SWITCHED BACK TO DOUBLE QUOTES TO
006600*                  MATCH HOW EVERY OTHER DESK PROGRAM WRITES ONE,
006700*                  AND DESK-RATIONALE COMMENTS ADDED THROUGH THE
006800*                  EMA/ATR/ADX/SIGNAL ARITHMETIC AFTER A NEW HIRE
006900*                  WALKTHROUGH KEPT ASKING WHY A FORMULA WAS
007000*                  WRITTEN THE WAY IT WAS - TICKET TS-247           TS-247
007100******************************************************************
007200 IDENTIFICATION DIVISION.
007300 PROGRAM-ID. STRAT-ENGINE.
007400 AUTHOR. R. H. TALCOTT.
007500 INSTALLATION. MERIDIAN DESK SYSTEMS - RATES AND FX GROUP.
007600 DATE-WRITTEN. 04/14/1989.
007700 DATE-COMPILED.
007800 SECURITY. UNCLASSIFIED - INTERNAL DESK USE ONLY.
007900******************************************************************
008000 ENVIRONMENT DIVISION.
008100 CONFIGURATION SECTION.
008200 SPECIAL-NAMES.
008300     C01 IS TOP-OF-FORM
008400     UPSI-0 IS STRAT-TRACE-SW.
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700     SELECT D1-BARS          ASSIGN TO D1BARS
008800                              ORGANIZATION IS SEQUENTIAL
008900                              FILE STATUS IS FS-D1BARS.
009000
009100     SELECT H4-BARS          ASSIGN TO H4BARS
009200                              ORGANIZATION IS SEQUENTIAL
009300                              FILE STATUS IS FS-H4BARS.
009400
009500     SELECT CONTROL-FILE     ASSIGN TO STRATCTL
009600                              ORGANIZATION IS INDEXED
009700                              ACCESS MODE IS RANDOM
009800                              RECORD KEY IS STP-STRAT-NAME
009900                              FILE STATUS IS FS-CONTROL.
010000
010100     SELECT SIGNAL-FILE      ASSIGN TO SIGNALS
010200                              ORGANIZATION IS SEQUENTIAL
010300                              FILE STATUS IS FS-SIGNALS.
010400
010500     SELECT RUN-SUMMARY-RPT  ASSIGN TO RUNSUMRY
010600                              ORGANIZATION IS SEQUENTIAL
010700                              FILE STATUS IS FS-REPORT.
010800******************************************************************
010900 DATA DIVISION.
011000 FILE SECTION.
011100*
011200* FD00/FD01 - D1 AND H4 PRICE BAR FILES (SAME LAYOUT, COPY
011300* TWICE WITH REPLACING SO THE TWO RECORD AREAS DO NOT COLLIDE)
011400*
011500 FD  D1-BARS
011600     LABEL RECORD IS STANDARD
011700     RECORD CONTAINS 66 CHARACTERS.
011800     COPY TCS-PRICE-BAR REPLACING ==PRB== BY ==D1B==.
011900
012000 FD  H4-BARS
012100     LABEL RECORD IS STANDARD
012200     RECORD CONTAINS 66 CHARACTERS.
012300     COPY TCS-PRICE-BAR REPLACING ==PRB== BY ==H4B==.
012400*
012500* FD02 - STRATEGY CONTROL FILE (COPY TCS-STRAT-PARM)
012600*
012700 FD  CONTROL-FILE
012800     LABEL RECORD IS STANDARD.
012900     COPY TCS-STRAT-PARM.
013000*
013100* FD03 - SIGNAL OUTPUT FILE (COPY TCS-SIGNAL-REC)
013200*
013300 FD  SIGNAL-FILE
013400     LABEL RECORD IS STANDARD
013500     RECORD CONTAINS 100 CHARACTERS.
013600     COPY TCS-SIGNAL-REC.
013700*
013800* FD04 - RUN-SUMMARY PRINT FILE
013900*
014000 FD  RUN-SUMMARY-RPT
014100     LABEL RECORD IS OMITTED
014200     RECORD CONTAINS 132 CHARACTERS.
014300 01  RPT-LINE                        PIC X(132).
014400******************************************************************
014500 WORKING-STORAGE SECTION.
014600*
014700* FILE STATUS, CONTROL BREAK AND EVALUATION-POINT FIELDS
014800*
014900 01  FS-D1BARS                       PIC X(02).
015000 01  FS-H4BARS                       PIC X(02).
015100 01  FS-CONTROL                      PIC X(02).
015200 01  FS-SIGNALS                      PIC X(02).
015300 01  FS-REPORT                       PIC X(02).
015400
015500 01  EOF-SWITCHES.
015600     05  D1-EOF-SW                   PIC X(01) VALUE 'N'.
015700         88  D1-EOF                      VALUE 'Y'.
015800     05  H4-EOF-SW                   PIC X(01) VALUE 'N'.
015900         88  H4-EOF                      VALUE 'Y'.
016000
016100 01  CURRENT-SYMBOL                  PIC X(08).
016200 01  NEXT-D1-SYMBOL                  PIC X(08) VALUE HIGH-VALUES.
016300 01  NEXT-H4-SYMBOL                  PIC X(08) VALUE HIGH-VALUES.
016400
016500 01  EVAL-SYMBOL                     PIC X(08).
016600 01  EVAL-SESSION                    PIC X(08).
016700 01  EVAL-CLOSE                      PIC S9(04)V9(05).
016800 01  EVAL-TIME                       PIC 9(04).
016900 01  EVAL-DATE                       PIC 9(08).
017000 01  EVAL-DATE-R REDEFINES EVAL-DATE.
017100     05  EVAL-YYYY                   PIC 9(04).
017200     05  EVAL-MM                     PIC 9(02).
017300     05  EVAL-DD                     PIC 9(02).
017400*
017500* D1 BAR TABLE (CLOSE SERIES DRIVES THE D1 EMA CROSS)
017600*
017700 01  D1-BAR-TABLE.
017800     05  D1-BAR OCCURS 500 TIMES INDEXED BY D1-IX.
017900         07  D1-DATE                 PIC 9(08).
018000         07  D1-TIME                 PIC 9(04).
018100         07  D1-OHLC-GROUP.
018200             09  D1-OPEN             PIC S9(04)V9(05).
018300             09  D1-HIGH             PIC S9(04)V9(05).
018400             09  D1-LOW              PIC S9(04)V9(05).
018500             09  D1-CLOSE            PIC S9(04)V9(05).
018600         07  D1-PRICE-TABLE REDEFINES D1-OHLC-GROUP.
018700             09  D1-PRICE-VALUE      PIC S9(04)V9(05)
018800                                      OCCURS 4 TIMES.
018900 77  D1-BAR-COUNT                    PIC 9(03) COMP VALUE ZERO.
019000*
019100* H4 BAR TABLE (DRIVES H4 EMA CROSS, ADX AND ATR)
019200*
019300 01  H4-BAR-TABLE.
019400     05  H4-BAR OCCURS 500 TIMES INDEXED BY H4-IX.
019500         07  H4-DATE                 PIC 9(08).
019600         07  H4-TIME                 PIC 9(04).
019700         07  H4-OHLC-GROUP.
019800             09  H4-OPEN             PIC S9(04)V9(05).
019900             09  H4-HIGH             PIC S9(04)V9(05).
020000             09  H4-LOW              PIC S9(04)V9(05).
020100             09  H4-CLOSE            PIC S9(04)V9(05).
020200         07  H4-PRICE-TABLE REDEFINES H4-OHLC-GROUP.
020300             09  H4-PRICE-VALUE      PIC S9(04)V9(05)
020400                                      OCCURS 4 TIMES.
020500 77  H4-BAR-COUNT                    PIC 9(03) COMP VALUE ZERO.
020600*
020700* H4 INDICATOR WORK TABLE (ADX/ATR INTERMEDIATE SERIES)
020800*
020900 01  H4-IND-TABLE.
021000     05  H4-IND OCCURS 500 TIMES INDEXED BY H4-IND-IX.
021100         07  H4-TR                   PIC S9(04)V9(06).
021200         07  H4-DMP                  PIC S9(04)V9(06).
021300         07  H4-DMM                  PIC S9(04)V9(06).
021400         07  H4-DIP                  PIC S9(04)V9(06).
021500         07  H4-DIM                  PIC S9(04)V9(06).
021600         07  H4-DX                   PIC S9(04)V9(06).
021700*
021800* EMA/ATR/ADX SCALAR WORK FIELDS
021900*
022000 01  ALPHA                           PIC S9(01)V9(06).
022100 01  EMA-PREV                        PIC S9(06)V9(06).
022200 01  EMA-CUR                         PIC S9(06)V9(06).
022300 01  D1-FAST-EMA                     PIC S9(06)V9(06).
022400 01  D1-SLOW-EMA                     PIC S9(06)V9(06).
022500 01  H4-FAST-EMA                     PIC S9(06)V9(06).
022600 01  H4-SLOW-EMA                     PIC S9(06)V9(06).
022700 01  H4-ATR-FINAL                    PIC S9(06)V9(06).
022800 01  H4-ADX-FINAL                    PIC S9(06)V9(06).
022900*
023000* WINDOW ACCUMULATORS (SIMPLE ROLLING MEANS FOR ADX)
023100*
023200 77  SUM-TR                          PIC S9(08)V9(06) COMP.
023300 77  SUM-DMP                         PIC S9(08)V9(06) COMP.
023400 77  SUM-DMM                         PIC S9(08)V9(06) COMP.
023500 77  SUM-DX                          PIC S9(08)V9(06) COMP.
023600*
023700* LOOP SUBSCRIPTS AND WINDOW BOUNDS
023800*
023900 77  IX1                             PIC 9(03) COMP.
024000 77  IX2                             PIC 9(03) COMP.
024100 77  OHLC-IX                         PIC 9(01) COMP.
024200 77  WIN-START                       PIC S9(03) COMP.
024300*
024400* RUN TOTALS
024500*
024600 77  TOTAL-SYMBOLS                   PIC 9(05) COMP VALUE ZERO.
024700 77  TOTAL-SIGNALS                   PIC 9(05) COMP VALUE ZERO.
024800 77  TOTAL-BUY-SIGNALS               PIC 9(05) COMP VALUE ZERO.
024900 77  TOTAL-SELL-SIGNALS              PIC 9(05) COMP VALUE ZERO.
025000 77  TOTAL-HOLDS                     PIC 9(05) COMP VALUE ZERO.
025100 77  TOTAL-ANALYSES                  PIC 9(05) COMP VALUE ZERO.
025200*
025300* TRUE RANGE / DIRECTIONAL MOVEMENT SCRATCH FIELDS
025400*
025500 01  RANGE-A                         PIC S9(04)V9(06).
025600 01  RANGE-B                         PIC S9(04)V9(06).
025700 01  RANGE-C                         PIC S9(04)V9(06).
025800 01  RAW-DMP                         PIC S9(04)V9(06).
025900 01  RAW-DMM                         PIC S9(04)V9(06).
026000 01  DI-SUM                          PIC S9(05)V9(06).
026100 01  DI-DIFF                         PIC S9(05)V9(06).
026200*
026300* MINIMUM-BARS-REQUIRED WORK FIELDS
026400*
026500 01  D1-MIN-BARS                     PIC 9(03).
026600 01  H4-MIN-BARS                     PIC 9(03).
026700*
026800* TREND LABELS
026900*
027000 01  D1-TREND                        PIC X(08).
027100 01  H4-TREND                        PIC X(08).
027200*
027300* TREND-CONFIRMATION SWITCH
027400*
027500 01  CONFIRMED-SW                    PIC X(01) VALUE 'N'.
027600     88  CONFIRMED                       VALUE 'Y'.
027700*
027800* FULL-ANALYSIS SWITCHES (ON ONLY WHEN A TIMEFRAME HAD ENOUGH
027900* BARS TO RUN THE EMA/ADX/ATR MATH RATHER THAN FALL BACK TO THE
028000* INSUFFICIENT-DATA SIDEWAYS DEFAULT) - DAP 02/08/01, TICKET
028100* TS-233.                                                           TS-233
028200*
028300 01  D1-ANALYZED-SW                  PIC X(01) VALUE 'N'.
028400     88  D1-ANALYZED                     VALUE 'Y'.
028500 01  H4-ANALYZED-SW                  PIC X(01) VALUE 'N'.
028600     88  H4-ANALYZED                     VALUE 'Y'.
028700*
028800* SIGNAL-BUILD SCRATCH FIELDS
028900*
029000 01  STRENGTH-RAW                    PIC 9V9(04).
029100 01  STOP-DISTANCE                   PIC S9(04)V9(06).
029200*
029300* REPORT PAGINATION
029400*
029500 77  LINE-COUNT                      PIC 9(03) COMP VALUE ZERO.
029600 77  PAGE-COUNT                      PIC 9(03) COMP VALUE ZERO.
029700 01  RUN-DATE                        PIC 9(08).
029800 01  RUN-DATE-R REDEFINES RUN-DATE.
029900     05  RUN-YYYY                    PIC 9(04).
030000     05  RUN-MM                      PIC 9(02).
030100     05  RUN-DD                      PIC 9(02).
030200 01  RUN-DATE-PRT                    PIC X(10).
030300*
030400* RUN-SUMMARY HEADING LINES
030500*
030600 01  REP-HEADING-1.
030700     05  FILLER                      PIC X(10) VALUE
030800             'STRATEGY: '.
030900     05  REP-HDG-STRAT-NAME          PIC X(30).
031000     05  FILLER                      PIC X(04) VALUE SPACES.
031100     05  FILLER                      PIC X(10) VALUE
031200             'RUN DATE: '.
031300     05  REP-HDG-RUN-DATE            PIC X(10).
031400     05  FILLER                      PIC X(04) VALUE SPACES.
031500     05  FILLER                      PIC X(07) VALUE 'PAGE  '.
031600     05  REP-HDG-PAGE                PIC ZZ9.
031700*
031800* TICKET TS-244 - ADX THRESHOLD AND SESSION WINDOW HEADING LINES,
031900* PULLED FROM THE STP-ADX-THRESHOLD-R AND SSB-WINDOW-TABLE
032000* REDEFINES INSTEAD OF THE NAMED STRATEGY-PARM FIELDS
032100*
032200 01  REP-HEADING-1B.
032300     05  FILLER                      PIC X(13) VALUE
032400             'ADX THRESH: '.
032500     05  REP-HDG-ADX-INT             PIC ZZ9.
032600     05  FILLER                      PIC X(01) VALUE '.'.
032700     05  REP-HDG-ADX-DEC             PIC 99.
032800     05  FILLER                      PIC X(44) VALUE SPACES.
032900 01  REP-HEADING-1C.
033000     05  FILLER                      PIC X(07) VALUE
033100             'WINDOW '.
033200     05  REP-HDG-WIN-NUM             PIC 9.
033300     05  FILLER                      PIC X(05) VALUE ' ST='.
033400     05  REP-HDG-WIN-START           PIC 9(04).
033500     05  FILLER                      PIC X(05) VALUE ' END='.
033600     05  REP-HDG-WIN-END             PIC 9(04).
033700     05  FILLER                      PIC X(39) VALUE SPACES.
033800
033900 01  REP-HEADING-2.
034000     05  FILLER                      PIC X(08) VALUE 'SYMBOL'.
034100     05  FILLER                      PIC X(02) VALUE SPACES.
034200     05  FILLER                      PIC X(08) VALUE 'D1 TRND'.
034300     05  FILLER                      PIC X(03) VALUE SPACES.
034400     05  FILLER                      PIC X(08) VALUE 'H4 TRND'.
034500     05  FILLER                      PIC X(03) VALUE SPACES.
034600     05  FILLER                      PIC X(06) VALUE 'ADX'.
034700     05  FILLER                      PIC X(03) VALUE SPACES.
034800     05  FILLER                      PIC X(01) VALUE 'C'.
034900     05  FILLER                      PIC X(05) VALUE SPACES.
035000     05  FILLER                      PIC X(04) VALUE 'SIG'.
035100     05  FILLER                      PIC X(03) VALUE SPACES.
035200     05  FILLER                      PIC X(10) VALUE 'PRICE'.
035300     05  FILLER                      PIC X(02) VALUE SPACES.
035400     05  FILLER                      PIC X(10) VALUE 'STOP'.
035500     05  FILLER                      PIC X(02) VALUE SPACES.
035600     05  FILLER                      PIC X(10) VALUE 'TARGET'.
035700
035800 01  REP-DETAIL-LINE.
035900     05  REP-DTL-SYMBOL              PIC X(08).
036000     05  FILLER                      PIC X(02) VALUE SPACES.
036100     05  REP-DTL-D1-TREND            PIC X(08).
036200     05  FILLER                      PIC X(03) VALUE SPACES.
036300     05  REP-DTL-H4-TREND            PIC X(08).
036400     05  FILLER                      PIC X(03) VALUE SPACES.
036500     05  REP-DTL-ADX                 PIC ZZ9.99.
036600     05  FILLER                      PIC X(03) VALUE SPACES.
036700     05  REP-DTL-CONFIRMED           PIC X(01).
036800     05  FILLER                      PIC X(05) VALUE SPACES.
036900     05  REP-DTL-SIGNAL              PIC X(04).
037000     05  FILLER                      PIC X(03) VALUE SPACES.
037100     05  REP-DTL-PRICE               PIC ZZZ9.99999.
037200     05  FILLER                      PIC X(02) VALUE SPACES.
037300     05  REP-DTL-STOP                PIC ZZZ9.99999.
037400     05  FILLER                      PIC X(02) VALUE SPACES.
037500     05  REP-DTL-TARGET              PIC ZZZ9.99999.
037600
037700 01  REP-TOTAL-LINE-1.
037800     05  FILLER                      PIC X(20) VALUE
037900             'SYMBOLS PROCESSED: '.
038000     05  REP-TOT-SYMBOLS             PIC ZZZZ9.
038100     05  FILLER                      PIC X(05) VALUE SPACES.
038200     05  FILLER                      PIC X(24) VALUE
038300             'ANALYSES PERFORMED:    '.
038400     05  REP-TOT-ANALYSES           PIC ZZZZ9.
038500
038600 01  REP-TOTAL-LINE-2.
038700     05  FILLER                      PIC X(28) VALUE
038800             'SIGNALS TOTAL/BUY/SELL:    '.
038900     05  REP-TOT-SIG-TOTAL           PIC ZZZZ9.
039000     05  FILLER                      PIC X(01) VALUE '/'.
039100     05  REP-TOT-SIG-BUY             PIC ZZZZ9.
039200     05  FILLER                      PIC X(01) VALUE '/'.
039300     05  REP-TOT-SIG-SELL            PIC ZZZZ9.
039400     05  FILLER                      PIC X(05) VALUE SPACES.
039500     05  FILLER                      PIC X(08) VALUE 'HOLDS: '.
039600     05  REP-TOT-HOLDS               PIC ZZZZ9.
039700
039800 01  LINEA-VACIA                     PIC X(132) VALUE SPACES.
039900 01  LINEA-GUION                     PIC X(132) VALUE ALL '-'.
040000******************************************************************
040100 PROCEDURE DIVISION.
040200******************************************************************
040300*    DRIVER PARAGRAPH ONLY - NO BUSINESS DECISION IS MADE HERE.
040400*    ONE SYMBOL IS FULLY WORKED (BOTH BAR FILES, BOTH TRENDS, THE
040500*    CONFIRM CHECK AND THE REPORT LINE) BEFORE THE NEXT SYMBOL'S
040600*    READ-AHEAD IS EVEN LOOKED AT - KEEPS A BAD SYMBOL'S DATA FROM
040700*    BLEEDING INTO THE NEXT ONE'S WORKING FIELDS.
040800******************************************************************
040900 0000-MAIN-LOGIC.
041000     PERFORM 1000-INIT-TOTALS.
041100     PERFORM 1100-OPEN-FILES.
041200     PERFORM 1200-READ-STRATEGY-PARM.
041300     PERFORM 1300-PRIME-BAR-READS.
041400     PERFORM 2000-PROCESS-ONE-SYMBOL
041500         UNTIL D1-EOF AND H4-EOF.
041600     PERFORM 9000-PRINT-RUN-SUMMARY.
041700     PERFORM 9900-CLOSE-FILES.
041800     STOP RUN.
041900******************************************************************
042000*    EVERY RUN TOTAL AND THE ANALYSES-PERFORMED TALLY ARE ZEROED
042100*    HERE BEFORE THE FIRST SYMBOL IS TOUCHED SO A RERUN NEVER
042200*    PICKS UP FIGURES LEFT OVER FROM A PRIOR ABENDED PASS.
042300******************************************************************
042400 1000-INIT-TOTALS.
042500     MOVE ZERO TO TOTAL-SYMBOLS.
042600     MOVE ZERO TO TOTAL-SIGNALS.
042700     MOVE ZERO TO TOTAL-BUY-SIGNALS.
042800     MOVE ZERO TO TOTAL-SELL-SIGNALS.
042900     MOVE ZERO TO TOTAL-HOLDS.
043000     MOVE ZERO TO TOTAL-ANALYSES.
043100     ACCEPT RUN-DATE FROM DATE YYYYMMDD.
043200******************************************************************
043300*    ALL FIVE FILES ARE OPENED TOGETHER HERE SO A BAD D1BARS OR
043400*    STRATCTL DATASET IS CAUGHT BEFORE ANY SIGNAL OR REPORT LINE
043500*    GETS WRITTEN - NOTHING PARTIAL IS LEFT BEHIND ON A BAD OPEN.
043600******************************************************************
043700 1100-OPEN-FILES.
043800     OPEN INPUT D1-BARS.
043900     IF FS-D1BARS NOT = '00'
044000         DISPLAY "ERROR OPENING D1BARS, FS = " FS-D1BARS
044100         GO TO 9800-ABEND-RUN.
044200     OPEN INPUT H4-BARS.
044300     IF FS-H4BARS NOT = '00'
044400         DISPLAY "ERROR OPENING H4BARS, FS = " FS-H4BARS
044500         GO TO 9800-ABEND-RUN.
044600     OPEN INPUT CONTROL-FILE.
044700     IF FS-CONTROL NOT = '00'
044800         DISPLAY "ERROR OPENING STRATCTL, FS = " FS-CONTROL
044900         GO TO 9800-ABEND-RUN.
045000     OPEN OUTPUT SIGNAL-FILE.
045100     IF FS-SIGNALS NOT = '00'
045200         DISPLAY "ERROR OPENING SIGNALS, FS = " FS-SIGNALS
045300         GO TO 9800-ABEND-RUN.
045400     OPEN OUTPUT RUN-SUMMARY-RPT.
045500     IF FS-REPORT NOT = '00'
045600         DISPLAY "ERROR OPENING RUNSUMRY, FS = " FS-REPORT
045700         GO TO 9800-ABEND-RUN.
045800******************************************************************
045900*    ONE STRATEGY CONTROL RECORD IS ON FILE FOR EVERY RUN -
046000*    STP-PARM-INIT BUILDS IT AHEAD OF TIME.  THE DESK-STANDARD
046100*    NAME IS THE ONE THIS RUN USES UNLESS OPERATIONS REBUILDS
046200*    THE CONTROL FILE WITH A DIFFERENT STRATEGY ON TOP.
046300******************************************************************
046400 1200-READ-STRATEGY-PARM.
046500     MOVE 'TREND-CONT-STD'           TO STP-STRAT-NAME.
046600     READ CONTROL-FILE
046700         INVALID KEY
046800             DISPLAY "STRATEGY NAME NOT ON CONTROL FILE: "
046900                 STP-STRAT-NAME
047000             GO TO 9800-ABEND-RUN
047100     END-READ.
047200******************************************************************
047300*    BOTH FILES ARE PRIMED WITH THEIR FIRST BAR IN ONE PASS - THE
047400*    READ-AHEAD SYMBOLS COMING BACK FROM THIS RANGE ARE WHAT
047500*    2050-DETERMINE-CURRENT-SYMBOL COMPARES ON THE FIRST BREAK.
047600******************************************************************
047700 1300-PRIME-BAR-READS.
047800     PERFORM 2010-READ-D1-BAR THRU 2020-READ-H4-BAR.
047900******************************************************************
048000 2000-PROCESS-ONE-SYMBOL.
048100     PERFORM 2050-DETERMINE-CURRENT-SYMBOL.
048200     PERFORM 2100-LOAD-D1-TABLE.
048300     PERFORM 2200-LOAD-H4-TABLE.
048400     ADD 1 TO TOTAL-SYMBOLS.
048500     PERFORM 3000-SET-EVAL-PRICE-TIME.
048600     PERFORM 4000-COMPUTE-D1-TREND.
048700     PERFORM 5000-COMPUTE-H4-TREND.
048800     IF D1-ANALYZED AND H4-ANALYZED
048900         ADD 1 TO TOTAL-ANALYSES
049000     END-IF.
049100     PERFORM 6000-CONFIRM-TREND.
049200     PERFORM 7900-CALL-SESSION-CLSFY.
049300     IF CONFIRMED
049400         PERFORM 7000-BUILD-SIGNAL
049500         PERFORM 7500-WRITE-SIGNAL-REC
049600         PERFORM 7600-COUNT-SIGNAL
049700     ELSE
049800         PERFORM 7800-COUNT-HOLD
049900     END-IF.
050000     PERFORM 9020-PRINT-DETAIL-LINE.
050100******************************************************************
050200*    LOWEST OF THE TWO READ-AHEAD SYMBOLS BECOMES THE SYMBOL
050300*    THIS PASS PROCESSES - SAME KEY-MINIMUM MERGE LOGIC WE USE
050400*    ON ANY DESK JOB THAT MATCHES UP TWO OR MORE FILES BY SYMBOL.
050500******************************************************************
050600 2050-DETERMINE-CURRENT-SYMBOL.
050700     IF D1-EOF
050800         MOVE NEXT-H4-SYMBOL TO CURRENT-SYMBOL
050900     ELSE
051000         IF H4-EOF
051100             MOVE NEXT-D1-SYMBOL TO CURRENT-SYMBOL
051200         ELSE
051300             IF NEXT-D1-SYMBOL < NEXT-H4-SYMBOL
051400                 MOVE NEXT-D1-SYMBOL TO CURRENT-SYMBOL
051500             ELSE
051600                 MOVE NEXT-H4-SYMBOL TO CURRENT-SYMBOL
051700             END-IF
051800         END-IF
051900     END-IF.
052000******************************************************************
052100*    NEXT-D1-SYMBOL IS SET TO HIGH-VALUES AT END OF FILE SO THE
052200*    KEY-MINIMUM COMPARE IN 2050-DETERMINE-CURRENT-SYMBOL KEEPS
052300*    PICKING THE OTHER FILE'S SYMBOL UNTIL IT ALSO HITS EOF -
052400*    NO SEPARATE "WHICH FILE IS DONE" SWITCH IS NEEDED ON TOP OF
052500*    THE MERGE LOGIC ITSELF.
052600******************************************************************
052700 2010-READ-D1-BAR.
052800     READ D1-BARS
052900         AT END
053000             MOVE 'Y' TO D1-EOF-SW
053100             MOVE HIGH-VALUES TO NEXT-D1-SYMBOL
053200         NOT AT END
053300             MOVE D1B-SYMBOL TO NEXT-D1-SYMBOL
053400     END-READ.
053500     IF FS-D1BARS NOT = '00' AND '10'
053600         DISPLAY "ERROR READING D1BARS, FS = " FS-D1BARS
053700         GO TO 9800-ABEND-RUN.
053800******************************************************************
053900*    SAME HIGH-VALUES/EOF PATTERN AS 2010-READ-D1-BAR, H4 SIDE.
054000******************************************************************
054100 2020-READ-H4-BAR.
054200     READ H4-BARS
054300         AT END
054400             MOVE 'Y' TO H4-EOF-SW
054500             MOVE HIGH-VALUES TO NEXT-H4-SYMBOL
054600         NOT AT END
054700             MOVE H4B-SYMBOL TO NEXT-H4-SYMBOL
054800     END-READ.
054900     IF FS-H4BARS NOT = '00' AND '10'
055000         DISPLAY "ERROR READING H4BARS, FS = " FS-H4BARS
055100         GO TO 9800-ABEND-RUN.
055200******************************************************************
055300*    THE TABLE IS BOUNDED AT 500 BARS (TICKET TS-165) SO A SORT
055400*    THAT COMES IN UNBROKEN ON SYMBOL CANNOT RUN PAST THE
055500*    D1-BAR-TABLE OCCURS CLAUSE AND ABEND THE JOB - IT JUST
055600*    STOPS ACCUMULATING AND TRADES ON WHAT IT HAS.
055700******************************************************************
055800 2100-LOAD-D1-TABLE.
055900     MOVE ZERO TO D1-BAR-COUNT.
056000     PERFORM 2110-ACCUM-D1-BAR
056100         UNTIL D1-EOF
056200         OR NEXT-D1-SYMBOL NOT = CURRENT-SYMBOL
056300         OR D1-BAR-COUNT = 500.
056400******************************************************************
056500*    DATE AND TIME ARE MOVED BY NAMED FIELD BEFORE THE OHLC
056600*    VALUES ARE COPIED BY SUBSCRIPT - NEITHER ONE IS PART OF
056700*    THE D1-PRICE-TABLE REDEFINES SO EACH STILL NEEDS ITS OWN
056800*    MOVE.
056900******************************************************************
057000 2110-ACCUM-D1-BAR.
057100     ADD 1 TO D1-BAR-COUNT.
057200     MOVE D1B-BAR-DATE   TO D1-DATE(D1-BAR-COUNT).
057300     MOVE D1B-BAR-TIME   TO D1-TIME(D1-BAR-COUNT).
057400     PERFORM 2111-COPY-D1-OHLC-VALUES.
057500     PERFORM 2010-READ-D1-BAR.
057600******************************************************************
057700*    MOVES THE D1B-PRICE-VALUE TABLE STRAIGHT ACROSS TO THE
057800*    D1-PRICE-TABLE REDEFINES INSTEAD OF FOUR SEPARATE MOVES -
057900*    TICKET TS-244
058000******************************************************************
058100 2111-COPY-D1-OHLC-VALUES.
058200     PERFORM 2112-COPY-ONE-D1-OHLC-VALUE
058300         VARYING OHLC-IX FROM 1 BY 1
058400         UNTIL OHLC-IX > 4.
058500 2112-COPY-ONE-D1-OHLC-VALUE.
058600     MOVE D1B-PRICE-VALUE(OHLC-IX)
058700         TO D1-PRICE-VALUE(D1-BAR-COUNT, OHLC-IX).
058800******************************************************************
058900*    SAME 500-BAR CEILING AS THE D1 TABLE (TICKET TS-165) - A
059000*    SYMBOL CARRYING MORE H4 BARS THAN THAT ON FILE SIMPLY
059100*    STOPS ACCUMULATING PAST ENTRY 500.
059200******************************************************************
059300 2200-LOAD-H4-TABLE.
059400     MOVE ZERO TO H4-BAR-COUNT.
059500     PERFORM 2210-ACCUM-H4-BAR
059600         UNTIL H4-EOF
059700         OR NEXT-H4-SYMBOL NOT = CURRENT-SYMBOL
059800         OR H4-BAR-COUNT = 500.
059900******************************************************************
060000*    SAME NAMED-FIELD-THEN-SUBSCRIPT PATTERN AS 2110-ACCUM-D1-BAR,
060100*    H4 SIDE.
060200******************************************************************
060300 2210-ACCUM-H4-BAR.
060400     ADD 1 TO H4-BAR-COUNT.
060500     MOVE H4B-BAR-DATE    TO H4-DATE(H4-BAR-COUNT).
060600     MOVE H4B-BAR-TIME    TO H4-TIME(H4-BAR-COUNT).
060700     PERFORM 2211-COPY-H4-OHLC-VALUES.
060800     PERFORM 2020-READ-H4-BAR.
060900******************************************************************
061000*    SAME TABLE-TO-TABLE MOVE AS 2111-COPY-D1-OHLC-VALUES, H4
061100*    SIDE - TICKET TS-244
061200******************************************************************
061300 2211-COPY-H4-OHLC-VALUES.
061400     PERFORM 2212-COPY-ONE-H4-OHLC-VALUE
061500         VARYING OHLC-IX FROM 1 BY 1
061600         UNTIL OHLC-IX > 4.
061700 2212-COPY-ONE-H4-OHLC-VALUE.
061800     MOVE H4B-PRICE-VALUE(OHLC-IX)
061900         TO H4-PRICE-VALUE(H4-BAR-COUNT, OHLC-IX).
062000******************************************************************
062100*    ENTRY/CURRENT PRICE AND EVALUATION TIMESTAMP COME FROM THE
062200*    CLOSE OF THE LAST H4 BAR.
062300******************************************************************
062400 3000-SET-EVAL-PRICE-TIME.
062500     MOVE CURRENT-SYMBOL TO EVAL-SYMBOL.
062600     IF H4-BAR-COUNT > ZERO
062700         MOVE H4-CLOSE(H4-BAR-COUNT) TO EVAL-CLOSE
062800         MOVE H4-DATE(H4-BAR-COUNT)  TO EVAL-DATE
062900         MOVE H4-TIME(H4-BAR-COUNT)  TO EVAL-TIME
063000     ELSE
063100         MOVE ZERO TO EVAL-CLOSE
063200         MOVE ZERO TO EVAL-DATE
063300         MOVE ZERO TO EVAL-TIME
063400     END-IF.
063500******************************************************************
063600*    NEED AT LEAST AS MANY BARS AS THE SLOWER OF THE TWO EMA
063700*    PERIODS BEFORE A FAST/SLOW CROSS MEANS ANYTHING - ON A
063800*    TABLE SHORTER THAN THE SLOW PERIOD THE CROSS IS JUST
063900*    NOISE, SO THE TREND FALLS BACK TO SIDEWAYS INSTEAD.
064000******************************************************************
064100 4000-COMPUTE-D1-TREND.
064200     MOVE STP-D1-EMA-FAST TO D1-MIN-BARS.
064300     IF STP-D1-EMA-SLOW > D1-MIN-BARS
064400         MOVE STP-D1-EMA-SLOW TO D1-MIN-BARS
064500     END-IF.
064600     MOVE 'N' TO D1-ANALYZED-SW.
064700     IF D1-BAR-COUNT < D1-MIN-BARS
064800         MOVE 'SIDEWAYS' TO D1-TREND
064900     ELSE
065000         MOVE 'Y' TO D1-ANALYZED-SW
065100         PERFORM 4010-COMPUTE-D1-FAST-EMA
065200         PERFORM 4020-COMPUTE-D1-SLOW-EMA
065300         PERFORM 4900-COMPARE-D1-EMA-PAIR
065400     END-IF.
065500******************************************************************
065600*    ALPHA = 2 / (N + 1) IS THE STANDARD EMA SMOOTHING CONSTANT -
065700*    N BARS OF SIMPLE-AVERAGE WEIGHT COMPRESSED INTO AN
065800*    EXPONENTIAL DECAY.  SEEDING EMA-PREV WITH THE FIRST CLOSE
065900*    RATHER THAN AN N-BAR SIMPLE AVERAGE IS A SIMPLIFICATION
066000*    THE DESK ACCEPTED - THE EFFECT WASHES OUT AFTER A FEW BARS.
066100******************************************************************
066200 4010-COMPUTE-D1-FAST-EMA.
066300     COMPUTE ALPHA = 2 / (STP-D1-EMA-FAST + 1).
066400     MOVE D1-CLOSE(1) TO EMA-PREV.
066500     PERFORM 4011-ACCUM-D1-FAST-EMA
066600         VARYING IX1 FROM 2 BY 1
066700         UNTIL IX1 > D1-BAR-COUNT.
066800     MOVE EMA-PREV TO D1-FAST-EMA.
066900******************************************************************
067000*    EACH BAR'S EMA DEPENDS ONLY ON THE PRIOR BAR'S EMA, NOT THE
067100*    WHOLE HISTORY - THAT IS WHY THIS RUNS FORWARD ONE BAR AT A
067200*    TIME RATHER THAN BEING COMPUTED AS A TABLE FUNCTION.
067300******************************************************************
067400 4011-ACCUM-D1-FAST-EMA.
067500     COMPUTE EMA-CUR =
067600         (ALPHA * D1-CLOSE(IX1))
067700         + ((1 - ALPHA) * EMA-PREV).
067800     MOVE EMA-CUR TO EMA-PREV.
067900******************************************************************
068000*    SAME ALPHA FORMULA AS 4010-COMPUTE-D1-FAST-EMA WITH THE SLOW
068100*    PERIOD IN PLACE OF THE FAST ONE - KEPT AS ITS OWN PARAGRAPH
068200*    RATHER THAN A PARAMETERIZED ROUTINE, SAME AS EVERY OTHER
068300*    EMA PAIR IN THIS PROGRAM.
068400******************************************************************
068500 4020-COMPUTE-D1-SLOW-EMA.
068600     COMPUTE ALPHA = 2 / (STP-D1-EMA-SLOW + 1).
068700     MOVE D1-CLOSE(1) TO EMA-PREV.
068800     PERFORM 4021-ACCUM-D1-SLOW-EMA
068900         VARYING IX1 FROM 2 BY 1
069000         UNTIL IX1 > D1-BAR-COUNT.
069100     MOVE EMA-PREV TO D1-SLOW-EMA.
069200******************************************************************
069300 4021-ACCUM-D1-SLOW-EMA.
069400     COMPUTE EMA-CUR =
069500         (ALPHA * D1-CLOSE(IX1))
069600         + ((1 - ALPHA) * EMA-PREV).
069700     MOVE EMA-CUR TO EMA-PREV.
069800******************************************************************
069900*    TREND LABEL COMES STRICTLY FROM WHICH EMA IS ON TOP - THERE
070000*    IS NO DEAD BAND, SO A FAST/SLOW PAIR ONE TICK APART STILL
070100*    CALLS A SIDE.  SIDEWAYS ONLY FIRES ON AN EXACT TIE, WHICH IN
070200*    PRACTICE MEANS A FLAT MARKET THAT HASN'T TRADED YET.
070300******************************************************************
070400 4900-COMPARE-D1-EMA-PAIR.
070500     IF D1-FAST-EMA > D1-SLOW-EMA
070600         MOVE 'BULLISH ' TO D1-TREND
070700     ELSE
070800         IF D1-FAST-EMA < D1-SLOW-EMA
070900             MOVE 'BEARISH ' TO D1-TREND
071000         ELSE
071100             MOVE 'SIDEWAYS' TO D1-TREND
071200         END-IF
071300     END-IF.
071400******************************************************************
071500*    H4-MIN-BARS ALSO HAS TO COVER THE ADX PERIOD, NOT JUST THE
071600*    TWO EMA PERIODS - THE ATR AND ADX SERIES BELOW NEED A FULL
071700*    WINDOW OF THEIR OWN BEFORE 5600-COMPUTE-ADX-SERIES PRODUCES
071800*    ANYTHING MEANINGFUL.
071900******************************************************************
072000 5000-COMPUTE-H4-TREND.
072100     MOVE STP-H4-EMA-FAST TO H4-MIN-BARS.
072200     IF STP-H4-EMA-SLOW > H4-MIN-BARS
072300         MOVE STP-H4-EMA-SLOW TO H4-MIN-BARS
072400     END-IF.
072500     IF STP-ADX-PERIOD > H4-MIN-BARS
072600         MOVE STP-ADX-PERIOD TO H4-MIN-BARS
072700     END-IF.
072800     MOVE 'N' TO H4-ANALYZED-SW.
072900     IF H4-BAR-COUNT < H4-MIN-BARS
073000         MOVE 'SIDEWAYS' TO H4-TREND
073100         MOVE ZERO TO H4-ATR-FINAL
073200         MOVE ZERO TO H4-ADX-FINAL
073300     ELSE
073400         MOVE 'Y' TO H4-ANALYZED-SW
073500         PERFORM 5010-COMPUTE-H4-FAST-EMA
073600         PERFORM 5020-COMPUTE-H4-SLOW-EMA
073700         PERFORM 5100-COMPARE-H4-EMA-PAIR
073800         PERFORM 5500-COMPUTE-ATR-SERIES
073900         PERFORM 5600-COMPUTE-ADX-SERIES
074000     END-IF.
074100******************************************************************
074200*    H4 SIDE OF 4010-COMPUTE-D1-FAST-EMA - SAME ALPHA FORMULA,
074300*    SAME SEED-ON-FIRST-CLOSE SIMPLIFICATION, JUST AGAINST THE
074400*    H4 BAR TABLE INSTEAD OF THE D1 ONE.
074500******************************************************************
074600 5010-COMPUTE-H4-FAST-EMA.
074700     COMPUTE ALPHA = 2 / (STP-H4-EMA-FAST + 1).
074800     MOVE H4-CLOSE(1) TO EMA-PREV.
074900     PERFORM 5011-ACCUM-H4-FAST-EMA
075000         VARYING IX1 FROM 2 BY 1
075100         UNTIL IX1 > H4-BAR-COUNT.
075200     MOVE EMA-PREV TO H4-FAST-EMA.
075300******************************************************************
075400 5011-ACCUM-H4-FAST-EMA.
075500     COMPUTE EMA-CUR =
075600         (ALPHA * H4-CLOSE(IX1))
075700         + ((1 - ALPHA) * EMA-PREV).
075800     MOVE EMA-CUR TO EMA-PREV.
075900******************************************************************
076000 5020-COMPUTE-H4-SLOW-EMA.
076100     COMPUTE ALPHA = 2 / (STP-H4-EMA-SLOW + 1).
076200     MOVE H4-CLOSE(1) TO EMA-PREV.
076300     PERFORM 5021-ACCUM-H4-SLOW-EMA
076400         VARYING IX1 FROM 2 BY 1
076500         UNTIL IX1 > H4-BAR-COUNT.
076600     MOVE EMA-PREV TO H4-SLOW-EMA.
076700******************************************************************
076800 5021-ACCUM-H4-SLOW-EMA.
076900     COMPUTE EMA-CUR =
077000         (ALPHA * H4-CLOSE(IX1))
077100         + ((1 - ALPHA) * EMA-PREV).
077200     MOVE EMA-CUR TO EMA-PREV.
077300******************************************************************
077400*    H4 SIDE OF 4900-COMPARE-D1-EMA-PAIR - SAME TIE-GOES-SIDEWAYS
077500*    RULE, NO DEAD BAND, JUST AGAINST THE H4 EMA PAIR.
077600******************************************************************
077700******************************************************************
077800 5100-COMPARE-H4-EMA-PAIR.
077900     IF H4-FAST-EMA > H4-SLOW-EMA
078000         MOVE 'BULLISH ' TO H4-TREND
078100     ELSE
078200         IF H4-FAST-EMA < H4-SLOW-EMA
078300             MOVE 'BEARISH ' TO H4-TREND
078400         ELSE
078500             MOVE 'SIDEWAYS' TO H4-TREND
078600         END-IF
078700     END-IF.
078800******************************************************************
078900*    ATR IS THE EMA (NOT THE SIMPLE MEAN) OF THE TRUE-RANGE
079000*    SERIES - THIS IS THE VALUE CARRIED ON THE SIGNAL RECORD
079100*    AND USED FOR THE STOP/TARGET DISTANCE.
079200******************************************************************
079300 5500-COMPUTE-ATR-SERIES.
079400     PERFORM 5510-COMPUTE-TRUE-RANGE-ARRAY.
079500     COMPUTE ALPHA = 2 / (STP-ATR-PERIOD + 1).
079600     MOVE H4-TR(1) TO EMA-PREV.
079700     PERFORM 5501-ACCUM-ATR-EMA
079800         VARYING IX1 FROM 2 BY 1
079900         UNTIL IX1 > H4-BAR-COUNT.
080000     MOVE EMA-PREV TO H4-ATR-FINAL.
080100******************************************************************
080200*    SAME EMA-PREV/EMA-CUR RECURRENCE AS THE D1/H4 TREND EMAS
080300*    ABOVE, JUST SMOOTHING THE TRUE-RANGE SERIES INSTEAD OF THE
080400*    CLOSE SERIES - ONE RECURRENCE PATTERN COVERS ALL THREE USES.
080500******************************************************************
080600 5501-ACCUM-ATR-EMA.
080700     COMPUTE EMA-CUR =
080800         (ALPHA * H4-TR(IX1))
080900         + ((1 - ALPHA) * EMA-PREV).
081000     MOVE EMA-CUR TO EMA-PREV.
081100******************************************************************
081200 5510-COMPUTE-TRUE-RANGE-ARRAY.
081300     PERFORM 5511-COMPUTE-ONE-TRUE-RANGE
081400         VARYING IX1 FROM 1 BY 1
081500         UNTIL IX1 > H4-BAR-COUNT.
081600******************************************************************
081700*    TRUE RANGE IS THE WIDEST OF THREE SPREADS - TODAY'S
081800*    HIGH/LOW, TODAY'S HIGH VS. YESTERDAY'S CLOSE, AND TODAY'S
081900*    LOW VS. YESTERDAY'S CLOSE - SO A GAP OPEN COUNTS AS RANGE
082000*    EVEN WHEN TODAY'S OWN HIGH/LOW SPREAD IS NARROW.  THE
082100*    LATTER TWO ARE TAKEN AS ABSOLUTE VALUES SINCE A GAP CAN
082200*    RUN EITHER WAY.
082300******************************************************************
082400 5511-COMPUTE-ONE-TRUE-RANGE.
082500     IF IX1 = 1
082600         COMPUTE H4-TR(1) =
082700             H4-HIGH(1) - H4-LOW(1)
082800     ELSE
082900         COMPUTE RANGE-A =
083000             H4-HIGH(IX1) - H4-LOW(IX1)
083100         COMPUTE RANGE-B =
083200             H4-HIGH(IX1)
083300             - H4-CLOSE(IX1 - 1)
083400         IF RANGE-B < 0
083500             MULTIPLY RANGE-B BY -1 GIVING RANGE-B
083600         END-IF
083700         COMPUTE RANGE-C =
083800             H4-LOW(IX1)
083900             - H4-CLOSE(IX1 - 1)
084000         IF RANGE-C < 0
084100             MULTIPLY RANGE-C BY -1 GIVING RANGE-C
084200         END-IF
084300         MOVE RANGE-A TO H4-TR(IX1)
084400         IF RANGE-B > H4-TR(IX1)
084500             MOVE RANGE-B TO H4-TR(IX1)
084600         END-IF
084700         IF RANGE-C > H4-TR(IX1)
084800             MOVE RANGE-C TO H4-TR(IX1)
084900         END-IF
085000     END-IF.
085100******************************************************************
085200*    ADX COMES TOGETHER IN THREE PASSES OVER THE H4 TABLE - RAW
085300*    DM+/DM- PER BAR, THEN DI+/DI-/DX SMOOTHED OVER A ROLLING
085400*    WINDOW, THEN A FINAL AVERAGE OF DX DOWN TO ONE NUMBER.
085500******************************************************************
085600 5600-COMPUTE-ADX-SERIES.
085700     PERFORM 5610-COMPUTE-DIR-MOVEMENT-ARRAY.
085800     PERFORM 5620-SMOOTH-ADX-INPUTS.
085900     PERFORM 5630-AVERAGE-DX-TO-ADX.
086000******************************************************************
086100 5610-COMPUTE-DIR-MOVEMENT-ARRAY.
086200     MOVE ZERO TO H4-DMP(1).
086300     MOVE ZERO TO H4-DMM(1).
086400     PERFORM 5611-COMPUTE-ONE-DIR-MOVEMENT
086500         VARYING IX1 FROM 2 BY 1
086600         UNTIL IX1 > H4-BAR-COUNT.
086700******************************************************************
086800*    NOTE THE ZEROING ORDER - DM+ IS TESTED AGAINST THE RAW
086900*    (UNADJUSTED) DM- FIRST, THEN DM- IS TESTED AGAINST THE
087000*    ALREADY-ADJUSTED DM+.  WHEN BOTH RAW VALUES ARE POSITIVE
087100*    AND EQUAL, BOTH SURVIVE.  GOT THIS BACKWARDS ONCE - RHT
087200*    09/14/91, TICKET TS-119.                                       TS-119
087300******************************************************************
087400 5611-COMPUTE-ONE-DIR-MOVEMENT.
087500     COMPUTE RAW-DMP =
087600         H4-HIGH(IX1) - H4-HIGH(IX1 - 1).
087700     COMPUTE RAW-DMM =
087800         H4-LOW(IX1 - 1) - H4-LOW(IX1).
087900     MOVE RAW-DMP TO H4-DMP(IX1).
088000     MOVE RAW-DMM TO H4-DMM(IX1).
088100     IF H4-DMP(IX1) < RAW-DMM
088200         MOVE ZERO TO H4-DMP(IX1)
088300     END-IF.
088400     IF H4-DMP(IX1) < 0
088500         MOVE ZERO TO H4-DMP(IX1)
088600     END-IF.
088700     IF H4-DMM(IX1) < H4-DMP(IX1)
088800         MOVE ZERO TO H4-DMM(IX1)
088900     END-IF.
089000     IF H4-DMM(IX1) < 0
089100         MOVE ZERO TO H4-DMM(IX1)
089200     END-IF.
089300******************************************************************
089400*    DI+ AND DI- CANNOT BE DERIVED BAR-BY-BAR LIKE AN EMA - EACH
089500*    ONE NEEDS A ROLLING SUM OF DM AND TR OVER THE LAST
089600*    STP-ADX-PERIOD BARS, SO EVERY POSITION RECOMPUTES ITS OWN
089700*    WINDOW SUM (SEE 5622-SUM-ADX-WINDOW) RATHER THAN CARRYING
089800*    ONE RUNNING SUM FORWARD BAR TO BAR.
089900******************************************************************
090000 5620-SMOOTH-ADX-INPUTS.
090100     PERFORM 5621-SMOOTH-ONE-POSITION
090200         VARYING IX1 FROM 1 BY 1
090300         UNTIL IX1 > H4-BAR-COUNT.
090400******************************************************************
090500*    POSITIONS BEFORE THE FIRST FULL WINDOW ARE LEFT AT ZERO
090600*    RATHER THAN PARTIALLY COMPUTED - A DI+ OR DI- BUILT FROM
090700*    FEWER THAN STP-ADX-PERIOD BARS UNDERSTATES THE TRUE SUM
090800*    AND WOULD SKEW THE DX IF IT WERE LEFT IN.  THE 100X ON
090900*    DI+/DI-/DX IS A PERCENTAGE SCALE, NOT A RISK MULTIPLIER.
091000******************************************************************
091100 5621-SMOOTH-ONE-POSITION.
091200     IF IX1 < STP-ADX-PERIOD
091300         MOVE ZERO TO H4-DIP(IX1)
091400         MOVE ZERO TO H4-DIM(IX1)
091500         MOVE ZERO TO H4-DX(IX1)
091600     ELSE
091700         PERFORM 5622-SUM-ADX-WINDOW
091800         IF SUM-TR = 0
091900             MOVE ZERO TO H4-DIP(IX1)
092000             MOVE ZERO TO H4-DIM(IX1)
092100         ELSE
092200             COMPUTE H4-DIP(IX1) =
092300                 100 * SUM-DMP / SUM-TR
092400             COMPUTE H4-DIM(IX1) =
092500                 100 * SUM-DMM / SUM-TR
092600         END-IF
092700         COMPUTE DI-SUM =
092800             H4-DIP(IX1) + H4-DIM(IX1)
092900         IF DI-SUM = 0
093000             MOVE ZERO TO H4-DX(IX1)
093100         ELSE
093200             COMPUTE DI-DIFF =
093300                 H4-DIP(IX1) - H4-DIM(IX1)
093400             IF DI-DIFF < 0
093500                 MULTIPLY DI-DIFF BY -1
093600                     GIVING DI-DIFF
093700             END-IF
093800             COMPUTE H4-DX(IX1) =
093900                 100 * DI-DIFF / DI-SUM
094000         END-IF
094100     END-IF.
094200******************************************************************
094300*    100 * MEAN(DM)/MEAN(TR) OVER A WINDOW OF P REDUCES TO
094400*    100 * SUM(DM)/SUM(TR) SINCE THE /P CANCELS - NO NEED TO
094500*    DIVIDE THE SUMS BY STP-ADX-PERIOD HERE.
094600******************************************************************
094700 5622-SUM-ADX-WINDOW.
094800     COMPUTE WIN-START = IX1 - STP-ADX-PERIOD + 1.
094900     MOVE ZERO TO SUM-TR.
095000     MOVE ZERO TO SUM-DMP.
095100     MOVE ZERO TO SUM-DMM.
095200     PERFORM 5623-ADD-ONE-TO-ADX-WINDOW
095300         VARYING IX2 FROM WIN-START BY 1
095400         UNTIL IX2 > IX1.
095500******************************************************************
095600 5623-ADD-ONE-TO-ADX-WINDOW.
095700     ADD H4-TR(IX2)  TO SUM-TR.
095800     ADD H4-DMP(IX2) TO SUM-DMP.
095900     ADD H4-DMM(IX2) TO SUM-DMM.
096000******************************************************************
096100*    ADX HERE IS A PLAIN AVERAGE OF DX OVER THE LAST
096200*    STP-ADX-PERIOD POSITIONS, NOT WILDER'S SMOOTHED AVERAGE -
096300*    THE DESK LOOKED AT BOTH AND KEPT THE PLAIN AVERAGE BECAUSE
096400*    IT REACTS FASTER TO A FRESH BREAKOUT, WHICH IS WHAT THIS
096500*    STRATEGY IS LOOKING FOR.
096600******************************************************************
096700 5630-AVERAGE-DX-TO-ADX.
096800     IF H4-BAR-COUNT < STP-ADX-PERIOD
096900         MOVE ZERO TO H4-ADX-FINAL
097000     ELSE
097100         COMPUTE WIN-START =
097200             H4-BAR-COUNT - STP-ADX-PERIOD + 1
097300         MOVE ZERO TO SUM-DX
097400         PERFORM 5631-ADD-ONE-DX-TO-SUM
097500             VARYING IX2 FROM WIN-START BY 1
097600             UNTIL IX2 > H4-BAR-COUNT
097700         COMPUTE H4-ADX-FINAL =
097800             SUM-DX / STP-ADX-PERIOD
097900     END-IF.
098000******************************************************************
098100 5631-ADD-ONE-DX-TO-SUM.
098200     ADD H4-DX(IX2) TO SUM-DX.
098300******************************************************************
098400*    CONFIRMED IFF D1 TREND = H4 TREND, NEITHER IS SIDEWAYS, AND
098500*    ADX CLEARS THE THRESHOLD - EQUAL TO THE THRESHOLD CONFIRMS.
098600******************************************************************
098700 6000-CONFIRM-TREND.
098800     MOVE 'N' TO CONFIRMED-SW.
098900     IF D1-TREND = H4-TREND
099000         AND D1-TREND NOT = 'SIDEWAYS'
099100         AND H4-ADX-FINAL >= STP-ADX-THRESHOLD
099200             MOVE 'Y' TO CONFIRMED-SW.
099300******************************************************************
099400*    SIGNAL TYPE FOLLOWS THE D1 TREND, NOT THE H4 ONE - BY THE
099500*    TIME CONFIRMATION PASSES BOTH AGREE ANYWAY, BUT THE DAILY
099600*    TREND IS THE ONE THE DESK TRADES AGAINST.  STRENGTH IS ADX
099700*    SCALED TO A 0-1 FRACTION, CAPPED AT 1 SINCE ADX CAN RUN
099800*    PAST 50 ON A STRONG TREND AND SIG-STRENGTH HAS NO ROOM FOR
099900*    A VALUE OVER ONE.
100000******************************************************************
100100 7000-BUILD-SIGNAL.
100200     IF D1-TREND = 'BULLISH '
100300         MOVE 'BUY ' TO SIG-SIGNAL-TYPE
100400     ELSE
100500         MOVE 'SELL' TO SIG-SIGNAL-TYPE
100600     END-IF.
100700     COMPUTE STRENGTH-RAW = H4-ADX-FINAL / 50.
100800     IF STRENGTH-RAW > 1
100900         MOVE 1 TO STRENGTH-RAW
101000     END-IF.
101100     MOVE STRENGTH-RAW        TO SIG-STRENGTH.
101200     MOVE EVAL-SYMBOL         TO SIG-SYMBOL.
101300     MOVE EVAL-SESSION        TO SIG-SESSION.
101400     MOVE EVAL-DATE           TO SIG-DATE.
101500     MOVE EVAL-TIME           TO SIG-TIME.
101600     MOVE D1-TREND            TO SIG-D1-TREND.
101700     PERFORM 7100-COMPUTE-STOP-TARGET.
101800     PERFORM 7200-ROUND-PRICE-FIELD.
101900******************************************************************
102000*    STOP DISTANCE IS ATR TIMES THE DESK'S MULTIPLIER - A WIDER
102100*    MULTIPLIER ON A CALM SYMBOL GIVES THE SAME STOP ROOM AS A
102200*    NARROW MULTIPLIER ON A VOLATILE ONE, WHICH A FIXED-POINT
102300*    STOP COULD NOT DO.  TARGET IS SET AT TWICE THE STOP
102400*    DISTANCE - A FLAT 2:1 REWARD-TO-RISK THE DESK HAS RUN WITH
102500*    SINCE TICKET TS-058 AND HAS NEVER ASKED TO HAVE
102600*    PARAMETERIZED.
102700******************************************************************
102800 7100-COMPUTE-STOP-TARGET.
102900     COMPUTE STOP-DISTANCE =
103000         H4-ATR-FINAL * STP-ATR-MULTIPLIER.
103100     IF SIG-SIGNAL-TYPE = 'BUY '
103200         COMPUTE SIG-STOP-LOSS ROUNDED =
103300             EVAL-CLOSE - STOP-DISTANCE
103400         COMPUTE SIG-TAKE-PROFIT ROUNDED =
103500             EVAL-CLOSE + (2 * STOP-DISTANCE)
103600     ELSE
103700         COMPUTE SIG-STOP-LOSS ROUNDED =
103800             EVAL-CLOSE + STOP-DISTANCE
103900         COMPUTE SIG-TAKE-PROFIT ROUNDED =
104000             EVAL-CLOSE - (2 * STOP-DISTANCE)
104100     END-IF.
104200******************************************************************
104300*    PRICE/ATR/ADX ARE ROUNDED ONLY WHEN THEY ARE MOVED ONTO THE
104400*    SIGNAL RECORD - THE WORKING FIELDS THEY COME FROM KEEP
104500*    FULL PRECISION THROUGH EVERY COMPUTE ABOVE SO ROUNDING
104600*    ERROR NEVER COMPOUNDS ACROSS BARS.
104700******************************************************************
104800 7200-ROUND-PRICE-FIELD.
104900     COMPUTE SIG-PRICE ROUNDED = EVAL-CLOSE.
105000     COMPUTE SIG-ATR-VALUE ROUNDED = H4-ATR-FINAL.
105100     COMPUTE SIG-ADX-STRENGTH ROUNDED = H4-ADX-FINAL.
105200******************************************************************
105300*    ONE SIGNAL RECORD PER CONFIRMED TREND, WRITTEN RIGHT AFTER
105400*    7200-ROUND-PRICE-FIELD SO THE RECORD CARRIES ROUNDED
105500*    FIGURES ONLY - NOTHING DOWNSTREAM EVER SEES A RAW WORKING
105600*    FIELD'S FULL PRECISION.
105700******************************************************************
105800 7500-WRITE-SIGNAL-REC.
105900     WRITE SIG-SIGNAL-REC.
106000     IF FS-SIGNALS NOT = '00'
106100         DISPLAY "ERROR WRITING SIGNALS, FS = " FS-SIGNALS
106200         GO TO 9800-ABEND-RUN.
106300******************************************************************
106400*    BUY/SELL SPLIT IS OFF SIG-SIGNAL-TYPE RATHER THAN RE-DERIVING
106500*    IT FROM D1-TREND - THE SIGNAL RECORD IS ALREADY BUILT, SO
106600*    THIS JUST TALLIES WHAT WENT OUT ON IT.
106700******************************************************************
106800 7600-COUNT-SIGNAL.
106900     ADD 1 TO TOTAL-SIGNALS.
107000     IF SIG-SIGNAL-TYPE = 'BUY '
107100         ADD 1 TO TOTAL-BUY-SIGNALS
107200     ELSE
107300         ADD 1 TO TOTAL-SELL-SIGNALS
107400     END-IF.
107500******************************************************************
107600*    NOT-CONFIRMED SIDE OF THE SAME COUNT - KEPT AS ITS OWN
107700*    PARAGRAPH SO 9040-PRINT-TOTAL-LINES CAN PRINT HOLDS
107800*    SEPARATELY FROM BUY/SELL WITHOUT A THIRD IF IN THE CALLER.
107900******************************************************************
108000 7800-COUNT-HOLD.
108100     ADD 1 TO TOTAL-HOLDS.
108200******************************************************************
108300*    SESSION CLASSIFICATION IS CALLED FOR EVERY SYMBOL, CONFIRMED
108400*    OR NOT - THE DETAIL LINE PRINTS EVAL-SESSION REGARDLESS OF
108500*    WHETHER A SIGNAL WENT OUT, SO IT HAS TO RUN BEFORE THE
108600*    CONFIRMED/HOLD SPLIT IN 2000-PROCESS-ONE-SYMBOL, NOT AFTER.
108700******************************************************************
108800 7900-CALL-SESSION-CLSFY.
108900     CALL 'SESS-CLSFY' USING STP-STRATEGY-CTL-REC
109000                              EVAL-TIME
109100                              EVAL-SESSION.
109200******************************************************************
109300 9000-PRINT-RUN-SUMMARY.
109400     PERFORM 9010-PRINT-HEADING.
109500     PERFORM 9040-PRINT-TOTAL-LINES.
109600******************************************************************
109700*    RUN-DATE COMES BACK FROM THE ACCEPT AS YYYYMMDD - THE
109800*    SUBSTRING MOVES BELOW REASSEMBLE IT AS MM/DD/YYYY BECAUSE
109900*    THAT IS THE DATE FORMAT EVERY OTHER DESK REPORT PRINTS.
110000******************************************************************
110100 9010-PRINT-HEADING.
110200     ADD 1 TO PAGE-COUNT.
110300     MOVE STP-STRAT-NAME TO REP-HDG-STRAT-NAME.
110400     MOVE PAGE-COUNT TO REP-HDG-PAGE.
110500     MOVE RUN-MM TO RUN-DATE-PRT(1:2).
110600     MOVE '/' TO RUN-DATE-PRT(3:1).
110700     MOVE RUN-DD TO RUN-DATE-PRT(4:2).
110800     MOVE '/' TO RUN-DATE-PRT(6:1).
110900     MOVE RUN-YYYY TO RUN-DATE-PRT(7:4).
111000     MOVE RUN-DATE-PRT TO REP-HDG-RUN-DATE.
111100     WRITE RPT-LINE FROM LINEA-VACIA AFTER ADVANCING TOP-OF-FORM.
111200     WRITE RPT-LINE FROM REP-HEADING-1 AFTER ADVANCING 1 LINE.
111300     MOVE STP-ADX-THRESH-INT TO REP-HDG-ADX-INT.
111400     MOVE STP-ADX-THRESH-DEC TO REP-HDG-ADX-DEC.
111500     WRITE RPT-LINE FROM REP-HEADING-1B AFTER ADVANCING 1 LINE.
111600     PERFORM 9011-PRINT-WINDOW-LINES.
111700     WRITE RPT-LINE FROM LINEA-VACIA AFTER ADVANCING 1 LINE.
111800     WRITE RPT-LINE FROM REP-HEADING-2 AFTER ADVANCING 1 LINE.
111900     WRITE RPT-LINE FROM LINEA-GUION AFTER ADVANCING 1 LINE.
112000     MOVE ZERO TO LINE-COUNT.
112100******************************************************************
112200*    PRINTS THE THREE SSB-WINDOW-TABLE ENTRIES (ASIAN, EUROPEAN,
112300*    US, IN THAT SUBSCRIPT ORDER) ON THE RUN-SUMMARY HEADING -
112400*    TICKET TS-244
112500******************************************************************
112600 9011-PRINT-WINDOW-LINES.
112700     PERFORM 9012-PRINT-ONE-WINDOW-LINE
112800         VARYING IX1 FROM 1 BY 1
112900         UNTIL IX1 > 3.
113000 9012-PRINT-ONE-WINDOW-LINE.
113100     MOVE IX1 TO REP-HDG-WIN-NUM.
113200     MOVE SSB-WINDOW-START(IX1) TO REP-HDG-WIN-START.
113300     MOVE SSB-WINDOW-END(IX1) TO REP-HDG-WIN-END.
113400     WRITE RPT-LINE FROM REP-HEADING-1C AFTER ADVANCING 1 LINE.
113500******************************************************************
113600*    A HOLD ROW HAS NO STOP OR TARGET TO SHOW SO BOTH PRINT AS
113700*    ZERO AND THE CURRENT CLOSE GOES IN THE PRICE COLUMN
113800*    INSTEAD OF THE SIGNAL RECORD'S PRICE FIELD - THERE IS NO
113900*    SIGNAL RECORD BUILT FOR A HOLD TO PULL IT FROM.
114000******************************************************************
114100 9020-PRINT-DETAIL-LINE.
114200     PERFORM 9030-CHECK-PAGE-BREAK.
114300     MOVE EVAL-SYMBOL TO REP-DTL-SYMBOL.
114400     MOVE D1-TREND TO REP-DTL-D1-TREND.
114500     MOVE H4-TREND TO REP-DTL-H4-TREND.
114600     MOVE H4-ADX-FINAL TO REP-DTL-ADX.
114700     IF CONFIRMED
114800         MOVE 'Y' TO REP-DTL-CONFIRMED
114900     ELSE
115000         MOVE 'N' TO REP-DTL-CONFIRMED
115100     END-IF.
115200     IF CONFIRMED
115300         MOVE SIG-SIGNAL-TYPE TO REP-DTL-SIGNAL
115400         MOVE SIG-RISK-VALUE(1) TO REP-DTL-PRICE
115500         MOVE SIG-RISK-VALUE(2) TO REP-DTL-STOP
115600         MOVE SIG-RISK-VALUE(3) TO REP-DTL-TARGET
115700     ELSE
115800         MOVE 'HOLD' TO REP-DTL-SIGNAL
115900         MOVE EVAL-CLOSE TO REP-DTL-PRICE
116000         MOVE ZERO TO REP-DTL-STOP
116100         MOVE ZERO TO REP-DTL-TARGET
116200     END-IF.
116300     WRITE RPT-LINE FROM REP-DETAIL-LINE AFTER ADVANCING 1 LINE.
116400     ADD 1 TO LINE-COUNT.
116500******************************************************************
116600*    55-LINE PAGE DEPTH MATCHES THE DESK'S STANDARD PRINTER FORM -
116700*    RE-PRINTING THE FULL HEADING (WINDOW LINES INCLUDED) ON EVERY
116800*    PAGE MEANS A DETAIL LINE IS NEVER READ WITHOUT ITS STRATEGY
116900*    NAME AND ADX THRESHOLD IN VIEW ABOVE IT.
117000******************************************************************
117100 9030-CHECK-PAGE-BREAK.
117200     IF LINE-COUNT >= 55
117300         PERFORM 9010-PRINT-HEADING
117400     END-IF.
117500******************************************************************
117600*    TWO TOTAL LINES, NOT ONE - SYMBOLS/ANALYSES ON THE FIRST AND
117700*    THE SIGNAL BREAKOUT ON THE SECOND - SO A DESK REVIEWER CAN
117800*    SEE AT A GLANCE HOW MANY SYMBOLS NEVER REACHED AN ANALYZED
117900*    STATE AGAINST HOW MANY ACTUALLY FIRED A SIGNAL.
118000******************************************************************
118100 9040-PRINT-TOTAL-LINES.
118200     MOVE TOTAL-SYMBOLS TO REP-TOT-SYMBOLS.
118300     MOVE TOTAL-ANALYSES TO REP-TOT-ANALYSES.
118400     WRITE RPT-LINE FROM LINEA-VACIA AFTER ADVANCING 1 LINE.
118500     WRITE RPT-LINE FROM REP-TOTAL-LINE-1 AFTER ADVANCING 1 LINE.
118600     MOVE TOTAL-SIGNALS TO REP-TOT-SIG-TOTAL.
118700     MOVE TOTAL-BUY-SIGNALS TO REP-TOT-SIG-BUY.
118800     MOVE TOTAL-SELL-SIGNALS TO REP-TOT-SIG-SELL.
118900     MOVE TOTAL-HOLDS TO REP-TOT-HOLDS.
119000     WRITE RPT-LINE FROM REP-TOTAL-LINE-2 AFTER ADVANCING 1 LINE.
119100******************************************************************
119200*    SINGLE FATAL-ERROR EXIT - EVERY OPEN/READ/WRITE CHECK ABOVE
119300*    BRANCHES HERE INSTEAD OF REPEATING THE CLOSE-THEN-STOP PAIR
119400*    IN EVERY PARAGRAPH - TICKET TS-241.                            TS-241
119500******************************************************************
119600 9800-ABEND-RUN.
119700     PERFORM 9900-CLOSE-FILES.
119800     STOP RUN.
119900******************************************************************
120000*    ALL FIVE FILES ARE CLOSED TOGETHER HERE WHETHER THE RUN
120100*    FINISHED CLEAN OR CAME IN THROUGH 9800-ABEND-RUN - MIRRORS
120200*    1100-OPEN-FILES OPENING THEM ALL TOGETHER ON THE WAY IN.
120300******************************************************************
120400 9900-CLOSE-FILES.
120500     CLOSE D1-BARS H4-BARS CONTROL-FILE SIGNAL-FILE
120600           RUN-SUMMARY-RPT.
120700 END PROGRAM STRAT-ENGINE.
