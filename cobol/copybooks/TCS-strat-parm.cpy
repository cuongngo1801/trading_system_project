000100******************************************************************
000200* TCS-STRAT-PARM.CPY
000300* STRATEGY CONTROL RECORD - CARRIES BOTH THE STRATEGY-PARAMETER
000400* GROUP (EMA/ADX/ATR PERIODS AND THRESHOLDS) AND THE
000500* SESSION-BOUNDARIES GROUP (UTC SESSION WINDOW CLOCK TIMES) IN A
000600* SINGLE FIXED RECORD ON THE STRATEGY CONTROL FILE.  ONE RECORD
000700* PER STRATEGY NAME.  BUILT BY TCS-PARM-INIT, READ BY
000800* TCS-STRAT-ENGINE AT THE START OF EVERY RUN.
000900******************************************************************
001000* CHANGE LOG
001100*   04/02/89  RHT  ORIGINAL CUT, TICKET TS-022                      TS-022
001200*   01/11/90  JMP  ADDED SESSION-BOUNDARIES GROUP SO SESS-CLSFY
001300*                  COULD STOP CARRYING ITS OWN COPY - TICKET TS-088
001400*   08/30/92  SDK  ADDED STP-ADX-THRESHOLD-R AND SSB-WINDOW-TABLE
001500*                  REDEFINES FOR THE REPORT HEADING AND THE
001600*                  SESSION SEARCH - TICKET TS-165                   TS-165
001700*   05/04/98  LMO  Y2K REVIEW - ALL DATE/TIME FIELDS ALREADY
001800*                  4-DIGIT YEAR OR CLOCK-TIME, NO CHANGE NEEDED
001900******************************************************************
002000 01  STP-STRATEGY-CTL-REC.
002100     05  STP-STRAT-NAME              PIC X(30).
002200     05  STP-D1-EMA-FAST             PIC 9(03).
002300     05  STP-D1-EMA-SLOW             PIC 9(03).
002400     05  STP-H4-EMA-FAST             PIC 9(03).
002500     05  STP-H4-EMA-SLOW             PIC 9(03).
002600     05  STP-ADX-PERIOD              PIC 9(03).
002700     05  STP-ADX-THRESHOLD           PIC 9(03)V99.
002800     05  STP-ADX-THRESHOLD-R REDEFINES STP-ADX-THRESHOLD.
002900         07  STP-ADX-THRESH-INT      PIC 9(03).
003000         07  STP-ADX-THRESH-DEC      PIC 9(02).
003100     05  STP-ATR-PERIOD              PIC 9(03).
003200     05  STP-ATR-MULTIPLIER          PIC 9V99.
003300     05  SSB-WINDOW-GROUP.
003400         07  SSB-ASIAN-START         PIC 9(04).
003500         07  SSB-ASIAN-END           PIC 9(04).
003600         07  SSB-EUROPEAN-START      PIC 9(04).
003700         07  SSB-EUROPEAN-END        PIC 9(04).
003800         07  SSB-US-START            PIC 9(04).
003900         07  SSB-US-END              PIC 9(04).
004000     05  SSB-WINDOW-TABLE REDEFINES SSB-WINDOW-GROUP.
004100         07  SSB-WINDOW              OCCURS 3 TIMES.
004200             09  SSB-WINDOW-START    PIC 9(04).
004300             09  SSB-WINDOW-END      PIC 9(04).
004400     05  FILLER                      PIC X(20).
