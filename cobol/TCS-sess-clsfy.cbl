000100******************************************************************
000200* PROGRAM:     SESS-CLSFY
000300* AUTHOR:      R. H. TALCOTT
000400* INSTALLATION: MERIDIAN DESK SYSTEMS - RATES & FX GROUP
000500* DATE-WRITTEN: 04/02/1989
000600* DATE-COMPILED:
000700* SECURITY:    UNCLASSIFIED - INTERNAL DESK USE ONLY
000800******************************************************************
000900* PURPOSE.
001000*     CALLED SUBPROGRAM.  GIVEN A UTC TIME-OF-DAY (HHMM) AND THE
001100*     STRATEGY CONTROL RECORD'S SESSION-BOUNDARIES GROUP, RETURNS
001200*     THE TRADING SESSION LABEL (ASIAN / EUROPEAN / US / OVERLAP)
001300*     FOR THAT TIME-OF-DAY.  CALLED ONCE PER SYMBOL BY
001400*     TCS-STRAT-ENGINE AT SIGNAL-EVALUATION TIME.
001500******************************************************************
001600* CHANGE LOG
001700*   04/02/89  RHT  ORIGINAL CUT, TICKET TS-022                      TS-022
001800*   01/11/90  JMP  BOUNDARIES NOW PASSED IN FROM THE STRATEGY
001900*                  CONTROL RECORD INSTEAD OF BEING HARD-CODED IN
002000*                  WORKING-STORAGE - TICKET TS-088                  TS-088
002100*   09/14/91  RHT  FIXED THE ASIAN WRAP-AROUND TEST - IT WAS
002200*                  ONLY CATCHING T >= START, MISSED T < END ON
002300*                  THE EARLY SIDE OF MIDNIGHT - TICKET TS-119       TS-119
002400*   08/30/92  SDK  OVERLAP PRECEDENCE MADE EXPLICIT (EUROPEAN AND
002500*                  US BOTH OPEN 1300-1559) PER DESK REQUEST -
002600*                  TICKET TS-165                                    TS-165
002700*   05/04/98  LMO  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
002800*                  CLOCK TIMES ONLY, NO CHANGE NEEDED
002900*   02/08/01  DAP  RENAMED LK-SESSION-OUT TO LK-SESSION TO MATCH
003000*                  THE CALLING CONVENTION IN TCS-STRAT-ENGINE -
003100*                  TICKET TS-233                                    TS-233
003200*   09/17/01  DAP  DROPPED THE LK- LINKAGE PREFIX AND THE WS00
003300*                  WORKING-STORAGE NUMBERING - NEITHER ONE IS HOW
003400*                  THIS SHOP NAMES FIELDS, DESK STANDARD IS A
003500*                  PLAIN PARM NAME FOR LINKAGE AND A DOMAIN WORD
003600*                  FOR WORKING-STORAGE, SAME AS STRAT-ENGINE -
003700*                  TICKET TS-241                                    TS-241
003800*   09/17/01  DAP  EUROPEAN/US/ASIAN WINDOW CHECKS NOW RUN AS ONE
003900*                  PERFORM THRU RANGE INSTEAD OF THREE SEPARATE
004000*                  PERFORMS - TICKET TS-241                         TS-241
004100*   09/18/01  DAP  EUROPEAN/US/ASIAN WINDOW CHECKS NOW LOOK UP
004200*                  START/END THROUGH THE SSB-WINDOW-TABLE
004300*                  REDEFINES (SUBSCRIPT 1=ASIAN, 2=EUROPEAN,
004400*                  3=US) INSTEAD OF THE SIX NAMED BOUNDARY
004500*                  FIELDS - TICKET TS-244                           TS-244
004600******************************************************************
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID. SESS-CLSFY.
004900 AUTHOR. R. H. TALCOTT.
005000 INSTALLATION. MERIDIAN DESK SYSTEMS - RATES AND FX GROUP.
005100 DATE-WRITTEN. 04/02/1989.
005200 DATE-COMPILED.
005300 SECURITY. UNCLASSIFIED - INTERNAL DESK USE ONLY.
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     UPSI-0 IS SESS-TRACE-SW.
006000******************************************************************
006100 DATA DIVISION.
006200 WORKING-STORAGE SECTION.
006300*
006400* LOCAL WORK AREA FOR THE SESSION CHECK
006500*
006600 01  SESS-TIME-OF-DAY                PIC 9(04).
006700 01  SESS-TIME-OF-DAY-R REDEFINES SESS-TIME-OF-DAY.
006800     05  SESS-HH                     PIC 9(02).
006900     05  SESS-MN                     PIC 9(02).
007000 01  SESS-SWITCHES.
007100     05  SESS-IN-EUROPEAN-SW         PIC X(01) VALUE 'N'.
007200         88  SESS-IN-EUROPEAN            VALUE 'Y'.
007300     05  SESS-IN-US-SW               PIC X(01) VALUE 'N'.
007400         88  SESS-IN-US                  VALUE 'Y'.
007500     05  SESS-IN-ASIAN-SW            PIC X(01) VALUE 'N'.
007600         88  SESS-IN-ASIAN                VALUE 'Y'.
007700 77  SESS-CALL-COUNT                 PIC 9(09) COMP VALUE ZERO.
007800******************************************************************
007900 LINKAGE SECTION.
008000     COPY TCS-STRAT-PARM.
008100 01  TIME-OF-DAY                     PIC 9(04).
008200 01  SESSION-OUT                     PIC X(08).
008300******************************************************************
008400 PROCEDURE DIVISION USING STP-STRATEGY-CTL-REC
008500                           TIME-OF-DAY
008600                           SESSION-OUT.
008700******************************************************************
008800 0000-MAIN-LOGIC.
008900     ADD 1 TO SESS-CALL-COUNT.
009000     MOVE TIME-OF-DAY TO SESS-TIME-OF-DAY.
009100     PERFORM 0100-CHECK-EUROPEAN-WINDOW THRU 0300-EXIT.
009200     PERFORM 0400-CLASSIFY-TIME-OF-DAY.
009300     GOBACK.
009400******************************************************************
009500*    EUROPEAN-START <= T < EUROPEAN-END
009600******************************************************************
009700 0100-CHECK-EUROPEAN-WINDOW.
009800     MOVE 'N' TO SESS-IN-EUROPEAN-SW.
009900     IF TIME-OF-DAY >= SSB-WINDOW-START(2)
010000         AND TIME-OF-DAY < SSB-WINDOW-END(2)
010100         MOVE 'Y' TO SESS-IN-EUROPEAN-SW.
010200******************************************************************
010300*    US-START <= T < US-END
010400******************************************************************
010500 0200-CHECK-US-WINDOW.
010600     MOVE 'N' TO SESS-IN-US-SW.
010700     IF TIME-OF-DAY >= SSB-WINDOW-START(3)
010800         AND TIME-OF-DAY < SSB-WINDOW-END(3)
010900         MOVE 'Y' TO SESS-IN-US-SW.
011000******************************************************************
011100*    T >= ASIAN-START OR T < ASIAN-END - WINDOW WRAPS MIDNIGHT
011200******************************************************************
011300 0300-CHECK-ASIAN-WINDOW.
011400     MOVE 'N' TO SESS-IN-ASIAN-SW.
011500     IF TIME-OF-DAY >= SSB-WINDOW-START(1)
011600         OR TIME-OF-DAY < SSB-WINDOW-END(1)
011700         MOVE 'Y' TO SESS-IN-ASIAN-SW.
011800 0300-EXIT.
011900     EXIT.
012000******************************************************************
012100*    PRECEDENCE: OVERLAP, THEN EUROPEAN, THEN US, ELSE ASIAN
012200******************************************************************
012300 0400-CLASSIFY-TIME-OF-DAY.
012400     IF SESS-IN-EUROPEAN AND SESS-IN-US
012500         MOVE 'OVERLAP ' TO SESSION-OUT
012600     ELSE
012700         IF SESS-IN-EUROPEAN
012800             MOVE 'EUROPEAN' TO SESSION-OUT
012900         ELSE
013000             IF SESS-IN-US
013100                 MOVE 'US      ' TO SESSION-OUT
013200             ELSE
013300                 MOVE 'ASIAN   ' TO SESSION-OUT.
013400 END PROGRAM SESS-CLSFY.
