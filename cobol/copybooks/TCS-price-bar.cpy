000100******************************************************************
000200* TCS-PRICE-BAR.CPY
000300* PRICE BAR RECORD - SHARED LAYOUT FOR THE D1 (DAILY) AND H4
000400* (4-HOUR) HISTORICAL BAR FILES READ BY THE TREND CONTINUATION
000500* STRATEGY ENGINE.  ONE RECORD PER BAR, FIXED LENGTH 66 BYTES.
000600* FILES ARE ASSUMED SORTED ASCENDING BY PRB-SYMBOL, THEN BY
000700* PRB-BAR-DATE, THEN BY PRB-BAR-TIME (PRB-BAR-TIME IS 0000 ON
000800* THE D1 FILE).
000900******************************************************************
001000* CHANGE LOG
001100*   03/14/88  RHT  ORIGINAL CUT - D1 LAYOUT ONLY, TICKET TS-014     TS-014
001200*   09/02/88  RHT  ADDED H4 FIELDS, SAME RECORD REUSED FOR BOTH
001300*                  FILES PER L. OKONKWO REQUEST - TICKET TS-041     TS-041
001400*   02/19/90  JMP  WIDENED PRB-BAR-VOLUME TO 9(9), TICKET TS-102    TS-102
001500*   11/07/91  RHT  DROPPED THE PRB-BAR-DATE-R AND PRB-BAR-TIME-R
001600*                  REDEFINES PUT IN FOR A REPORT PRINT ROUTINE
001700*                  THAT NEVER GOT BUILT - NOTHING SUBSCRIPTS THEM
001800*   06/23/93  SDK  ADDED PRB-OHLC-TABLE REDEFINES SO THE ATR/ADX
001900*                  ROUTINES CAN SUBSCRIPT OPEN/HIGH/LOW/CLOSE
002000*                  INSTEAD OF FOUR SEPARATE MOVES - TICKET TS-187   TS-187
002100******************************************************************
002200 01  PRB-PRICE-BAR-REC.
002300     05  PRB-SYMBOL                  PIC X(08).
002400     05  PRB-BAR-DATE                PIC 9(08).
002500     05  PRB-BAR-TIME                PIC 9(04).
002600     05  PRB-OHLC-GROUP.
002700         07  PRB-OPEN-PRICE          PIC S9(04)V9(05).
002800         07  PRB-HIGH-PRICE          PIC S9(04)V9(05).
002900         07  PRB-LOW-PRICE           PIC S9(04)V9(05).
003000         07  PRB-CLOSE-PRICE         PIC S9(04)V9(05).
003100     05  PRB-OHLC-TABLE REDEFINES PRB-OHLC-GROUP.
003200         07  PRB-PRICE-VALUE         PIC S9(04)V9(05)
003300                                      OCCURS 4 TIMES.
003400     05  PRB-BAR-VOLUME              PIC 9(09).
003500     05  FILLER                      PIC X(01).
