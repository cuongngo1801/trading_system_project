000100******************************************************************
000200* PROGRAM:      PARM-INIT
000300* AUTHOR:       R. H. TALCOTT
000400* INSTALLATION: MERIDIAN DESK SYSTEMS - RATES AND FX GROUP
000500* DATE-WRITTEN: 04/09/1989
000600* DATE-COMPILED:
000700* SECURITY:     UNCLASSIFIED - INTERNAL DESK USE ONLY
000800******************************************************************
000900* PURPOSE.
001000*     ONE-TIME / RE-RUNNABLE SETUP UTILITY.  READS THE OVERRIDE
001100*     CARD FILE (ONE CARD PER STRATEGY NAME THE DESK WANTS ON
001200*     THE CONTROL FILE), LOOKS UP THE NAMED PRESET IN THE
001300*     IN-LINE STRATEGY-PRESET TABLE, APPLIES ANY NON-ZERO
001400*     OVERRIDE VALUES PUNCHED ON THE CARD, AND BUILDS THE
001500*     STRATEGY CONTROL RECORD (STRATEGY-PARAMETER GROUP PLUS
001600*     SESSION-BOUNDARIES GROUP) CONSUMED BY TCS-STRAT-ENGINE.
001700*     REPLACES THE OLD PRACTICE OF HAND-KEYING THE CONTROL FILE
001800*     WITH A UTILITY - SEE TICKET TS-031.                           TS-031
001900******************************************************************
002000* CHANGE LOG
002100*   04/09/89  RHT  ORIGINAL CUT, TICKET TS-031                      TS-031
002200*   01/11/90  JMP  ADDED SESSION-BOUNDARIES GROUP TO THE RECORD
002300*                  BUILT HERE - TICKET TS-088                       TS-088
002400*   08/30/92  SDK  ADDED THE PRESET-TABLE PRESETS (STD/TIGHT/
002500*                  WIDE) SO THE DESK STOPS RE-KEYING THE SAME
002600*                  FOUR NUMBERS EVERY RUN - TICKET TS-165           TS-165
002700*   05/04/98  LMO  Y2K REVIEW - NO DATE FIELDS ON THE OVERRIDE
002800*                  CARD, NO CHANGE NEEDED
002900*   02/08/01  DAP  OVERRIDE CARD NAME NOT FOUND IN THE PRESET
003000*                  TABLE NOW FALLS BACK TO THE STD PRESET
003100*                  INSTEAD OF ABENDING THE RUN - TICKET TS-233      TS-233
003200*   09/17/01  DAP  DROPPED THE WS00 WORKING-STORAGE NUMBERING -
003300*                  TABLE AND SCRATCH FIELDS RENAMED TO THE DESK'S
003400*                  OWN PRESET-/DFLT- STYLE TO MATCH THE OTHER
003500*                  DESK PROGRAMS - TICKET TS-241                    TS-241
003600*   09/17/01  DAP  PRESET LOOKUP AND CONTROL-RECORD BUILD NOW RUN
003700*                  AS ONE PERFORM THRU RANGE, AND BOTH FATAL OPEN
003800*                  ERRORS GO TO A SINGLE ABEND EXIT - TICKET
003900*                  TS-241                                          TS-241
004000*   09/19/01  DAP  DISPLAY TEXT SWITCHED BACK TO DOUBLE QUOTES -
004100*                  SOMEBODY HAD GONE THROUGH AND SINGLE-QUOTED
004200*                  EVERY ONE OF THEM, WHICH IS NOT HOW THIS SHOP
004300*                  WRITES A DISPLAY LITERAL - TICKET TS-247         TS-247
004400******************************************************************
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID. PARM-INIT.
004700 AUTHOR. R. H. TALCOTT.
004800 INSTALLATION. MERIDIAN DESK SYSTEMS - RATES AND FX GROUP.
004900 DATE-WRITTEN. 04/09/1989.
005000 DATE-COMPILED.
005100 SECURITY. UNCLASSIFIED - INTERNAL DESK USE ONLY.
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     UPSI-0 IS PARM-TRACE-SW.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT OVERRIDE-CARD    ASSIGN TO OVRCARD
006100                              ORGANIZATION IS SEQUENTIAL
006200                              FILE STATUS IS FS-OVRCARD.
006300
006400     SELECT CONTROL-FILE     ASSIGN TO STRATCTL
006500                              ORGANIZATION IS INDEXED
006600                              ACCESS MODE IS SEQUENTIAL
006700                              RECORD KEY IS STP-STRAT-NAME
006800                              FILE STATUS IS FS-CONTROL.
006900******************************************************************
007000 DATA DIVISION.
007100 FILE SECTION.
007200*
007300* FD00 - OVERRIDE CARD (ONE CARD PER STRATEGY NAME WANTED)
007400*
007500 FD  OVERRIDE-CARD
007600     LABEL RECORD IS STANDARD.
007700 01  OVR-OVERRIDE-CARD.
007800     05  OVR-STRAT-NAME              PIC X(30).
007900     05  OVR-ADX-THRESHOLD           PIC 9(03)V99.
008000     05  OVR-ATR-MULTIPLIER          PIC 9V99.
008100     05  FILLER                      PIC X(17).
008200*
008300* FD01 - STRATEGY CONTROL FILE (COPY TCS-STRAT-PARM)
008400*
008500 FD  CONTROL-FILE
008600     LABEL RECORD IS STANDARD.
008700     COPY TCS-STRAT-PARM.
008800******************************************************************
008900 WORKING-STORAGE SECTION.
009000*
009100* FILE STATUS AND THE STRATEGY-PRESET TABLE
009200*
009300 01  FS-OVRCARD                      PIC X(02).
009400 01  FS-CONTROL                      PIC X(02).
009500 77  CARDS-READ                      PIC 9(05) COMP VALUE ZERO.
009600 77  RECS-WRITTEN                    PIC 9(05) COMP VALUE ZERO.
009700 77  FALLBACK-COUNT                  PIC 9(05) COMP VALUE ZERO.
009800
009900 01  PRESET-TABLE.
010000     05  PRESET-ENTRY OCCURS 3 TIMES INDEXED BY PRESET-IX.
010100         07  PRESET-NAME             PIC X(30).
010200         07  PRESET-D1-EMA-FAST      PIC 9(03).
010300         07  PRESET-D1-EMA-SLOW      PIC 9(03).
010400         07  PRESET-H4-EMA-FAST      PIC 9(03).
010500         07  PRESET-H4-EMA-SLOW      PIC 9(03).
010600         07  PRESET-ADX-PERIOD       PIC 9(03).
010700         07  PRESET-ADX-THRESH       PIC 9(03)V99.
010800         07  PRESET-ATR-PERIOD       PIC 9(03).
010900         07  PRESET-ATR-MULT         PIC 9V99.
011000* THE PRESET VALUES THEMSELVES ARE LOADED BY 0100-LOAD-PRESETS
011100* BELOW RATHER THAN VALUE-CLAUSED HERE, SO THE TABLE SUBSCRIPTS
011200* AND THE LOAD PARAGRAPH STAY IN ONE PLACE - SDK 08/30/92.
011300
011400 01  SESSION-DEFAULTS.
011500     05  DFLT-ASIAN-START            PIC 9(04) VALUE 2100.
011600     05  DFLT-ASIAN-END              PIC 9(04) VALUE 0600.
011700     05  DFLT-EUROPEAN-START         PIC 9(04) VALUE 0600.
011800     05  DFLT-EUROPEAN-END           PIC 9(04) VALUE 1600.
011900     05  DFLT-US-START               PIC 9(04) VALUE 1300.
012000     05  DFLT-US-END                 PIC 9(04) VALUE 2200.
012100 01  SESSION-DEFAULTS-R REDEFINES SESSION-DEFAULTS.
012200     05  DFLT-WINDOW OCCURS 3 TIMES.
012300         07  DFLT-WIN-START          PIC 9(04).
012400         07  DFLT-WIN-END            PIC 9(04).
012500
012600 01  CARD-EOF-SW                     PIC X(01) VALUE 'N'.
012700     88  CARD-EOF                        VALUE 'Y'.
012800******************************************************************
012900 PROCEDURE DIVISION.
013000******************************************************************
013100 0000-MAIN-LOGIC.
013200     PERFORM 0100-LOAD-PRESETS.
013300     PERFORM 0200-OPEN-FILES.
013400     PERFORM 0300-READ-OVERRIDE-CARD.
013500     PERFORM 0400-PROCESS-CARD
013600         UNTIL CARD-EOF.
013700     PERFORM 0900-CLOSE-FILES.
013800     DISPLAY "PARM-INIT CARDS READ    = " CARDS-READ.
013900     DISPLAY "PARM-INIT RECORDS BUILT = " RECS-WRITTEN.
014000     DISPLAY "PARM-INIT FALLBACK USED = " FALLBACK-COUNT.
014100     STOP RUN.
014200******************************************************************
014300*    DESK-STANDARD STRATEGY PRESETS - SDK 08/30/92, TICKET TS-165   TS-165
014400******************************************************************
014500 0100-LOAD-PRESETS.
014600     MOVE 'TREND-CONT-STD'          TO PRESET-NAME(1).
014700     MOVE 50 TO PRESET-D1-EMA-FAST(1).
014800     MOVE 200 TO PRESET-D1-EMA-SLOW(1).
014900     MOVE 20 TO PRESET-H4-EMA-FAST(1).
015000     MOVE 50 TO PRESET-H4-EMA-SLOW(1).
015100     MOVE 14 TO PRESET-ADX-PERIOD(1).
015200     MOVE 25.00 TO PRESET-ADX-THRESH(1).
015300     MOVE 14 TO PRESET-ATR-PERIOD(1).
015400     MOVE 2.00 TO PRESET-ATR-MULT(1).
015500
015600     MOVE 'TREND-CONT-TIGHT'        TO PRESET-NAME(2).
015700     MOVE 50 TO PRESET-D1-EMA-FAST(2).
015800     MOVE 200 TO PRESET-D1-EMA-SLOW(2).
015900     MOVE 20 TO PRESET-H4-EMA-FAST(2).
016000     MOVE 50 TO PRESET-H4-EMA-SLOW(2).
016100     MOVE 14 TO PRESET-ADX-PERIOD(2).
016200     MOVE 30.00 TO PRESET-ADX-THRESH(2).
016300     MOVE 14 TO PRESET-ATR-PERIOD(2).
016400     MOVE 1.50 TO PRESET-ATR-MULT(2).
016500
016600     MOVE 'TREND-CONT-WIDE'         TO PRESET-NAME(3).
016700     MOVE 50 TO PRESET-D1-EMA-FAST(3).
016800     MOVE 200 TO PRESET-D1-EMA-SLOW(3).
016900     MOVE 20 TO PRESET-H4-EMA-FAST(3).
017000     MOVE 50 TO PRESET-H4-EMA-SLOW(3).
017100     MOVE 14 TO PRESET-ADX-PERIOD(3).
017200     MOVE 20.00 TO PRESET-ADX-THRESH(3).
017300     MOVE 14 TO PRESET-ATR-PERIOD(3).
017400     MOVE 3.00 TO PRESET-ATR-MULT(3).
017500******************************************************************
017600 0200-OPEN-FILES.
017700     OPEN INPUT OVERRIDE-CARD.
017800     IF FS-OVRCARD NOT = '00'
017900         DISPLAY "ERROR OPENING OVRCARD, FS = " FS-OVRCARD
018000         GO TO 0950-ABEND-RUN.
018100     OPEN OUTPUT CONTROL-FILE.
018200     IF FS-CONTROL NOT = '00'
018300         DISPLAY "ERROR OPENING STRATCTL, FS = " FS-CONTROL
018400         GO TO 0950-ABEND-RUN.
018500******************************************************************
018600 0300-READ-OVERRIDE-CARD.
018700     READ OVERRIDE-CARD
018800         AT END MOVE 'Y' TO CARD-EOF-SW
018900     END-READ.
019000     IF NOT CARD-EOF
019100         ADD 1 TO CARDS-READ.
019200******************************************************************
019300*    PRESET LOOKUP, CONTROL-RECORD BUILD AND WRITE NOW RUN AS ONE
019400*    RANGE - DAP 09/17/01, TICKET TS-241.                           TS-241
019500******************************************************************
019600 0400-PROCESS-CARD.
019700     PERFORM 0410-FIND-PRESET THRU 0430-WRITE-CONTROL-RECORD.
019800     PERFORM 0300-READ-OVERRIDE-CARD.
019900******************************************************************
020000*    SEARCH THE PRESET TABLE BY NAME - FALL BACK TO ENTRY 1
020100*    (STD) IF THE CARD NAMES A STRATEGY WE DO NOT KNOW - DAP
020200*    02/08/01, TICKET TS-233                                        TS-233
020300******************************************************************
020400 0410-FIND-PRESET.
020500     SET PRESET-IX TO 1.
020600     SEARCH PRESET-ENTRY
020700         AT END
020800             SET PRESET-IX TO 1
020900             ADD 1 TO FALLBACK-COUNT
021000         WHEN PRESET-NAME(PRESET-IX) = OVR-STRAT-NAME
021100             CONTINUE
021200     END-SEARCH.
021300******************************************************************
021400 0420-BUILD-CONTROL-RECORD.
021500     MOVE OVR-STRAT-NAME          TO STP-STRAT-NAME.
021600     MOVE PRESET-D1-EMA-FAST(PRESET-IX)
021700                                   TO STP-D1-EMA-FAST.
021800     MOVE PRESET-D1-EMA-SLOW(PRESET-IX)
021900                                   TO STP-D1-EMA-SLOW.
022000     MOVE PRESET-H4-EMA-FAST(PRESET-IX)
022100                                   TO STP-H4-EMA-FAST.
022200     MOVE PRESET-H4-EMA-SLOW(PRESET-IX)
022300                                   TO STP-H4-EMA-SLOW.
022400     MOVE PRESET-ADX-PERIOD(PRESET-IX)
022500                                   TO STP-ADX-PERIOD.
022600     MOVE PRESET-ADX-THRESH(PRESET-IX)
022700                                   TO STP-ADX-THRESHOLD.
022800     MOVE PRESET-ATR-PERIOD(PRESET-IX)
022900                                   TO STP-ATR-PERIOD.
023000     MOVE PRESET-ATR-MULT(PRESET-IX)
023100                                   TO STP-ATR-MULTIPLIER.
023200     IF OVR-ADX-THRESHOLD > ZERO
023300         MOVE OVR-ADX-THRESHOLD   TO STP-ADX-THRESHOLD.
023400     IF OVR-ATR-MULTIPLIER > ZERO
023500         MOVE OVR-ATR-MULTIPLIER  TO STP-ATR-MULTIPLIER.
023600     MOVE DFLT-ASIAN-START         TO SSB-ASIAN-START.
023700     MOVE DFLT-ASIAN-END           TO SSB-ASIAN-END.
023800     MOVE DFLT-EUROPEAN-START      TO SSB-EUROPEAN-START.
023900     MOVE DFLT-EUROPEAN-END        TO SSB-EUROPEAN-END.
024000     MOVE DFLT-US-START            TO SSB-US-START.
024100     MOVE DFLT-US-END              TO SSB-US-END.
024200******************************************************************
024300 0430-WRITE-CONTROL-RECORD.
024400     WRITE STP-STRATEGY-CTL-REC
024500         INVALID KEY
024600             DISPLAY "DUPLICATE STRATEGY NAME ON CARD: "
024700                 OVR-STRAT-NAME
024800         NOT INVALID KEY
024900             ADD 1 TO RECS-WRITTEN
025000     END-WRITE.
025100******************************************************************
025200*    SINGLE FATAL-ERROR EXIT FOR BOTH OPEN CHECKS ABOVE - TICKET
025300*    TS-241.                                                        TS-241
025400******************************************************************
025500 0950-ABEND-RUN.
025600     PERFORM 0900-CLOSE-FILES.
025700     STOP RUN.
025800******************************************************************
025900 0900-CLOSE-FILES.
026000     CLOSE OVERRIDE-CARD CONTROL-FILE.
026100 END PROGRAM PARM-INIT.
