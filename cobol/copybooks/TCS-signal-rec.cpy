000100******************************************************************
000200* TCS-SIGNAL-REC.CPY
000300* SIGNAL OUTPUT RECORD - ONE RECORD PER CONFIRMED TREND
000400* CONTINUATION SIGNAL, WRITTEN BY TCS-STRAT-ENGINE TO THE
000500* SIGNAL-FILE.  FIXED LENGTH 100 BYTES.
000600******************************************************************
000700* CHANGE LOG
000800*   05/19/89  RHT  ORIGINAL CUT, TICKET TS-025                      TS-025
000900*   10/08/90  JMP  ADDED SIG-SESSION, TICKET TS-071 (DOWNSTREAM     TS-071
001000*                  RISK DESK WANTED THE SESSION ON THE RECORD
001100*                  INSTEAD OF HAVING TO RE-DERIVE IT)
001200*   02/02/93  SDK  ADDED SIG-RISK-TABLE REDEFINES FOR THE REPORT
001300*                  DETAIL LINE - TICKET TS-171                     TS-171
001400******************************************************************
001500 01  SIG-SIGNAL-REC.
001600     05  SIG-SYMBOL                  PIC X(08).
001700     05  SIG-SIGNAL-TYPE             PIC X(04).
001800     05  SIG-STRENGTH                PIC 9V9(04).
001900     05  SIG-SESSION                 PIC X(08).
002000     05  SIG-DATE                    PIC 9(08).
002100     05  SIG-TIME                    PIC 9(04).
002200     05  SIG-RISK-GROUP.
002300         07  SIG-PRICE               PIC S9(04)V9(05).
002400         07  SIG-STOP-LOSS           PIC S9(04)V9(05).
002500         07  SIG-TAKE-PROFIT         PIC S9(04)V9(05).
002600     05  SIG-RISK-TABLE REDEFINES SIG-RISK-GROUP.
002700         07  SIG-RISK-VALUE          PIC S9(04)V9(05)
002800                                      OCCURS 3 TIMES.
002900     05  SIG-ATR-VALUE               PIC S9(04)V9(06).
003000     05  SIG-ADX-STRENGTH            PIC 9(03)V99.
003100     05  SIG-D1-TREND                PIC X(08).
003200     05  FILLER                      PIC X(13).
